000100******************************************************************
000200*  PPCPCRD  -  PARAMETER FILE RECORD                             *
000300*------------------------------------------------------------------*
000400*  FD RECORD FOR UT-S-PARMFIL.  ONE "KEY=VALUE" PAIR PER RECORD,  *
000500*  MATCHED AGAINST PPC-CONFIG-PARMS (COPYBOOK PPCPARM) IN         *
000600*  PARAGRAPH 700-LOAD-ONE-PARAMETER.  THE FILE IS OPTIONAL - IF   *
000700*  IT IS NOT PRESENT THE SHOP DEFAULTS IN PPCPARM STAND.  VALUE   *
000750*  IS A RIGHT-JUSTIFIED ZERO-FILLED DIGIT STRING WITH NO PUNCHED  *
000760*  DECIMAL POINT (THE IMPLIED V LINES UP WITH THE TARGET PARM'S   *
000770*  OWN PICTURE) - SAME CARD CONVENTION AS THE REST OF THE SHOP'S  *
000780*  PARAMETER DECKS.                                               *
000800*------------------------------------------------------------------*
000900*  MAINTENANCE                                                    *
001000*  ----------- ---------- ---- --------------------------------- *
001100*  03-06-02     rbg  RQ5219  SPLIT OUT OF PPCPARM                 *
001200******************************************************************
001300 01  PPC-PARM-REC.
001400     05  PPC-PARM-KEY             PIC X(24).
001500     05  PPC-PARM-EQUALS          PIC X(01).
001600     05  PPC-PARM-VALUE           PIC X(15).
001700     05  FILLER                   PIC X(20).
