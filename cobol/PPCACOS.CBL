000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PPCACOS.
000300 AUTHOR.         K LOWRY.
000400 INSTALLATION.   RETAIL SYSTEMS - ADVERTISING OPTIMIZATION.
000500 DATE-WRITTEN.   1994-02-08.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PPCACOS                                                        *
001100*------------------------------------------------------------------*
001200*  CALLED SUBPROGRAM - COMPUTES ADVERTISING COST OF SALES (ACOS)  *
001300*  FOR A GIVEN SPEND/SALES PAIR.  USED BY PPCBID0, PPCMGR0,       *
001400*  PPCDSC0 AND PPCRPT0 SO THE SENTINEL RULES FOR A ZERO           *
001500*  DENOMINATOR ARE CODED EXACTLY ONCE.                            *
001600*                                                                  *
001700*      ACOS-PCT = SPEND / SALES * 100, ROUNDED HALF-UP TO 2 DP    *
001800*      SALES = 0 AND SPEND > 0  ...... ACOS-PCT = 999.99 (INF)    *
001900*      SPEND = 0 ................... ACOS-PCT = 000.00           *
002000*------------------------------------------------------------------*
002100*  MAINTENANCE                                                    *
002200*  ----------- ---------- ---- --------------------------------- *
002300*  94-02-08     kl   RQ4433  ORIGINAL SUBPROGRAM - PULLED OUT OF  *
002400*                             PPCBID0 SO PPCMGR0 COULD SHARE IT   *
002500*  98-11-09     mwt  RQ5001  Y2K REVIEW - NO DATE FIELDS, NO      *
002600*                             CHANGE REQUIRED                     *
002610*  04-11-09     dlh  RQ5390  WS-CALL-COUNT MOVED OUT OF THE WORK  *
002620*                             FIELDS GROUP TO A STANDALONE 77-    *
002630*                             LEVEL, HOUSE STYLE FOR A COUNTER    *
002640*                             THAT IS NOT PART OF A RECORD        *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-390.
003100 OBJECT-COMPUTER.  IBM-390.
003200 SPECIAL-NAMES.
003300     CLASS NUMERIC-TEST IS "0123456789".
003400*
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003650 77  WS-CALL-COUNT                PIC S9(7) COMP VALUE ZERO.
003700 01  WS-ACOS-WORK-FIELDS.
003800     05  WS-ACOS-RAW              PIC 9(5)V99  COMP-3.
003900     05  WS-ACOS-RAW-R REDEFINES WS-ACOS-RAW.
004000         10  WS-ACOS-RAW-WHOLE        PIC 9(5).
004100         10  WS-ACOS-RAW-FRAC         PIC 99.
004200*
004700 LINKAGE SECTION.
004800 01  LK-SPEND                    PIC 9(7)V99.
004810 01  LK-SPEND-R REDEFINES LK-SPEND.
004820     05  LK-SPEND-DOLS                PIC 9(7).
004830     05  LK-SPEND-CENTS               PIC 99.
004900 01  LK-SALES                    PIC 9(8)V99.
004910 01  LK-SALES-R REDEFINES LK-SALES.
004920     05  LK-SALES-DOLS                PIC 9(8).
004930     05  LK-SALES-CENTS               PIC 99.
005000 01  LK-ACOS-PCT                 PIC 9(3)V99.
005100*
005200 PROCEDURE DIVISION USING LK-SPEND, LK-SALES, LK-ACOS-PCT.
005300*
005400 000-CALC-ACOS.
005500*
005550     ADD 1 TO WS-CALL-COUNT.
005600     IF LK-SPEND IS EQUAL TO ZERO
005700        MOVE ZERO TO LK-ACOS-PCT
005800        GO TO 000-CALC-ACOS-EXIT.
005900*
006000     IF LK-SALES IS EQUAL TO ZERO
006100        MOVE 999.99 TO LK-ACOS-PCT
006200        GO TO 000-CALC-ACOS-EXIT.
006300*
006400     COMPUTE WS-ACOS-RAW ROUNDED =
006500             (LK-SPEND / LK-SALES) * 100
006600             ON SIZE ERROR
006700                MOVE 999 TO WS-ACOS-RAW-WHOLE
006800                MOVE 99  TO WS-ACOS-RAW-FRAC.
006900     IF WS-ACOS-RAW-WHOLE IS GREATER THAN 999
007000        MOVE 999.99 TO LK-ACOS-PCT
007100     ELSE
007200        MOVE WS-ACOS-RAW TO LK-ACOS-PCT.
007300*
007400 000-CALC-ACOS-EXIT.
007500     EXIT.
007600*
007700 100-RETURN-TO-CALLER.
007800     GOBACK.
