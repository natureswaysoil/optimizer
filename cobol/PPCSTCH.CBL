000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PPCSTCH.
000300 AUTHOR.         K LOWRY.
000400 INSTALLATION.   RETAIL SYSTEMS - ADVERTISING OPTIMIZATION.
000500 DATE-WRITTEN.   1994-03-21.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PPCSTCH                                                        *
001100*------------------------------------------------------------------*
001200*  CALLED SUBPROGRAM - DECIDES WHETHER A CAMPAIGN SHOULD PAUSE,   *
001300*  RESUME, OR STAY AS IS.  PULLED OUT OF PPCMGR0 SO PPCRPT0 CAN   *
001400*  CALL THE SAME LOGIC WHEN IT NEEDS TO KNOW WHAT STATE A         *
001500*  CAMPAIGN ENDS THE RUN IN FOR THE SUMMARY REPORT AND EXPORT -   *
001600*  THE TWO PROGRAMS MUST NEVER DISAGREE ON THIS DECISION.         *
001700*------------------------------------------------------------------*
001800*  MAINTENANCE                                                    *
001900*  ----------- ---------- ---- --------------------------------- *
002000*  94-03-21     kl   RQ4441  ORIGINAL SUBPROGRAM                  *
002100*  03-05-14     rbg  RQ5219  PPCRPT0 ADDED AS A SECOND CALLER SO  *
002200*                             THE EXPORT REFLECTS THE SAME STATE  *
002300*                             THE UPDATE FILE RECORDS             *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER.  IBM-390.
002800 OBJECT-COMPUTER.  IBM-390.
002900*
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 01  WS-STCH-FLAGS.
003300     05  WS-ZERO-SALE-SPEND-SW    PIC X(01) VALUE "N".
003400         88  ZERO-SALE-WITH-SPEND     VALUE "Y".
003410     05  WS-CALL-COUNT            PIC S9(7) COMP VALUE ZERO.
003500*
003600 LINKAGE SECTION.
003700 01  LK-OLD-STATE                PIC X(08).
003800     88  LK-STATE-ENABLED             VALUE "ENABLED ".
003900     88  LK-STATE-PAUSED              VALUE "PAUSED  ".
004000     88  LK-STATE-ARCHIVED            VALUE "ARCHIVED".
004100 01  LK-OLD-STATE-R REDEFINES LK-OLD-STATE.
004200     05  LK-OLD-STATE-LEFT4           PIC X(04).
004300     05  LK-OLD-STATE-RIGHT4          PIC X(04).
004400 01  LK-CAMP-CLICKS              PIC 9(7).
004500 01  LK-CAMP-SALES               PIC 9(8)V99.
004600 01  LK-CAMP-SALES-R REDEFINES LK-CAMP-SALES.
004700     05  LK-CAMP-SALES-DOLS           PIC 9(8).
004800     05  LK-CAMP-SALES-CENTS          PIC 99.
004900 01  LK-CAMP-SPEND               PIC 9(7)V99.
004910 01  LK-CAMP-SPEND-R REDEFINES LK-CAMP-SPEND.
004920     05  LK-CAMP-SPEND-DOLS           PIC 9(7).
004930     05  LK-CAMP-SPEND-CENTS          PIC 99.
005000 01  LK-CAMP-ACOS-PCT            PIC 9(3)V99.
005100 01  LK-PAUSE-ACOS-PCT           PIC 9(3)V99.
005200 01  LK-RESUME-ACOS-PCT          PIC 9(3)V99.
005300 01  LK-MIN-CLICKS-FOR-PAUSE     PIC 9(5).
005400 01  LK-NEW-STATE                PIC X(08).
005500 01  LK-STATE-CHANGED-SW         PIC X(01).
005600     88  LK-STATE-DID-CHANGE         VALUE "Y".
005700     88  LK-STATE-DID-NOT-CHANGE     VALUE "N".
005800 01  LK-REASON                   PIC X(20).
005900*
006000 PROCEDURE DIVISION USING LK-OLD-STATE, LK-CAMP-CLICKS,
006100     LK-CAMP-SALES, LK-CAMP-SPEND, LK-CAMP-ACOS-PCT,
006200     LK-PAUSE-ACOS-PCT, LK-RESUME-ACOS-PCT,
006300     LK-MIN-CLICKS-FOR-PAUSE, LK-NEW-STATE, LK-STATE-CHANGED-SW,
006400     LK-REASON.
006500*
006600 000-DECIDE-STATE.
006700*
006750     ADD 1 TO WS-CALL-COUNT.
006800     MOVE LK-OLD-STATE TO LK-NEW-STATE.
006900     MOVE "N" TO LK-STATE-CHANGED-SW.
007000     MOVE SPACES TO LK-REASON.
007100     SET ZERO-SALE-WITH-SPEND TO FALSE.
007200     IF LK-CAMP-SALES IS EQUAL TO ZERO AND
007300        LK-CAMP-SPEND IS GREATER THAN ZERO
007400        SET ZERO-SALE-WITH-SPEND TO TRUE.
007500*
007600     IF LK-STATE-ARCHIVED
007700        GO TO 000-DECIDE-STATE-EXIT.
007800*
007900     IF LK-STATE-ENABLED
008000        IF LK-CAMP-CLICKS IS GREATER THAN OR EQUAL TO
008100                                         LK-MIN-CLICKS-FOR-PAUSE
008200           IF LK-CAMP-ACOS-PCT IS GREATER THAN LK-PAUSE-ACOS-PCT
008300              MOVE "PAUSED  "  TO LK-NEW-STATE
008400              MOVE "Y"         TO LK-STATE-CHANGED-SW
008500              MOVE "ACOS-OVER-PAUSE-LIM" TO LK-REASON
008600           ELSE
008700              IF ZERO-SALE-WITH-SPEND
008800                 MOVE "PAUSED  "  TO LK-NEW-STATE
008900                 MOVE "Y"         TO LK-STATE-CHANGED-SW
009000                 MOVE "NO-SALES-WITH-SPEND" TO LK-REASON
009100              END-IF
009200           END-IF
009300        END-IF
009400     ELSE
009500        IF LK-STATE-PAUSED
009600           IF LK-CAMP-SALES IS GREATER THAN ZERO AND
009700              LK-CAMP-ACOS-PCT IS LESS THAN LK-RESUME-ACOS-PCT
009800              MOVE "ENABLED "  TO LK-NEW-STATE
009900              MOVE "Y"         TO LK-STATE-CHANGED-SW
010000              MOVE "ACOS-RECOVERED"      TO LK-REASON
010100           END-IF
010200        END-IF
010300     END-IF.
010400*
010500 000-DECIDE-STATE-EXIT.
010600     EXIT.
010700*
010800 100-RETURN-TO-CALLER.
010900     GOBACK.
