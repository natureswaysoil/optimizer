000100******************************************************************
000200*  PPCDAYP  -  DAYPART RECORD (UNIT 2 OUTPUT)                    *
000300*------------------------------------------------------------------*
000400*  24 ROWS WRITTEN PER CAMPAIGN, ONE PER HOUR-OF-DAY.            *
000500*  SUPPRESSED ENTIRELY WHEN PPC-DRY-RUN-REQUESTED IS ON.         *
000600*------------------------------------------------------------------*
000700*  MAINTENANCE                                                    *
000800*  ----------- ---------- ---- --------------------------------- *
000900*  95-04-27     kl   RQ4465  ORIGINAL LAYOUT                      *
001000******************************************************************
001100 01  PPC-DAYPART-REC.
001200     05  CAMPAIGN-ID              PIC 9(10).
001300     05  HOUR-OF-DAY              PIC 9(02).
001400     05  MULTIPLIER               PIC 9V99.
001500     05  FILLER                   PIC X(02).
