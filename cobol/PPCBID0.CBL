000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PPCBID0.
000300 AUTHOR.         K LOWRY.
000400 INSTALLATION.   RETAIL SYSTEMS - ADVERTISING OPTIMIZATION.
000500 DATE-WRITTEN.   1994-02-08.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PPCBID0                                                        *
001100*------------------------------------------------------------------*
001200*  NIGHTLY BID OPTIMIZER - STEP 1 OF THE PPC OPTIMIZATION RUN.    *
001300*  LOADS THE CAMPAIGN MASTER INTO AN IN-STORAGE TABLE (SEARCH     *
001400*  ALL - SEE PPCCTBL), READS KEYWORD PERFORMANCE FOR THE          *
001500*  REPORTING WINDOW, RAISES/LOWERS/HOLDS EACH KEYWORD'S BID AND   *
001600*  WRITES A BID-UPDATE RECORD FOR EVERY CHANGE.  CONTROL-BREAKS   *
001700*  ON CAMPAIGN-ID TO ACCUMULATE THE PER-CAMPAIGN TOTALS THAT      *
001800*  PPCMGR0 AND PPCRPT0 NEED SO THEY DO NOT HAVE TO RE-READ THE    *
001900*  KEYWORD PERFORMANCE FILE THEMSELVES.                           *
002000*------------------------------------------------------------------*
002100*  MAINTENANCE                                                    *
002200*  ----------- ---------- ---- --------------------------------- *
002300*  94-02-08     kl   RQ4433  ORIGINAL PROGRAM                     *
002400*  95-01-11     kl   RQ4451  ADDED ZERO-SALE-LOWER-FACTOR RULE    *
002500*                             (WAS TREATED SAME AS OVER-ACOS)     *
002600*  97-06-01     jds  RQ4490  CAMPAIGN MASTER LOOKUP CONVERTED TO  *
002700*                             SEARCH ALL (WAS A LINEAR SEARCH     *
002800*                             VARYING CAMP-IDX)                   *
002900*  98-10-30     mwt  RQ5001  Y2K REVIEW - NO DATE FIELDS IN THIS  *
003000*                             PROGRAM, NO CHANGE REQUIRED         *
003100*  03-05-14     rbg  RQ5219  SPLIT CAMPAIGN TOTALS AND GRAND      *
003200*                             TOTALS OUT TO CARRYFORWARD FILES    *
003300*                             (UT-S-CAMTOTS, UT-S-BIDTOTS) SO      *
003400*                             PPCMGR0/PPCRPT0 DON'T RE-READ THIS   *
003500*                             STEP'S INPUT.  ADDED DRY-RUN-FLAG.   *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-390.
004000 OBJECT-COMPUTER.  IBM-390.
004100 SPECIAL-NAMES.
004200     CLASS NUMERIC-TEST IS "0123456789"
004300     UPSI-0 ON STATUS IS PPC-DRY-RUN-UPSI
004400     OFF STATUS IS PPC-LIVE-RUN-UPSI.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CAMPAIGN-MASTER  ASSIGN TO UT-S-CAMMAST
004900            FILE STATUS IS WS-CAMMAST-STATUS.
005000     SELECT PARM-FILE        ASSIGN TO UT-S-PARMFIL
005100            FILE STATUS IS WS-PARMFIL-STATUS.
005200     SELECT KEYWORD-PERF     ASSIGN TO UT-S-KWPERF
005300            FILE STATUS IS WS-KWPERF-STATUS.
005400     SELECT BID-UPDATES      ASSIGN TO UT-S-BIDUPD
005500            FILE STATUS IS WS-BIDUPD-STATUS.
005600     SELECT CAMPAIGN-TOTALS  ASSIGN TO UT-S-CAMTOTS
005700            FILE STATUS IS WS-CAMTOTS-STATUS.
005800     SELECT RUN-TOTALS       ASSIGN TO UT-S-BIDTOTS
005900            FILE STATUS IS WS-BIDTOTS-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CAMPAIGN-MASTER
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS PPC-CAMPAIGN-MASTER-REC.
006700     COPY PPCCAMP.
006800*
006900 FD  PARM-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS PPC-PARM-REC.
007300     COPY PPCPCRD.
007400*
007500 FD  KEYWORD-PERF
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS PPC-KEYWORD-PERF-REC.
007900     COPY PPCKWPF.
008000*
008100 FD  BID-UPDATES
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS PPC-BID-UPDATE-REC.
008500     COPY PPCBUPD.
008600*
008700 FD  CAMPAIGN-TOTALS
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS PPC-CAMPAIGN-TOTALS-REC.
009100     COPY PPCCTOT.
009200*
009300 FD  RUN-TOTALS
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS PPC-RUN-TOTALS-REC.
009700     COPY PPCRCTL.
009800*
009900 WORKING-STORAGE SECTION.
010000 01  WS-FILE-STATUSES.
010100     05  WS-CAMMAST-STATUS        PIC X(02).
010200     05  WS-PARMFIL-STATUS        PIC X(02).
010300         88  PARMFIL-OK               VALUE "00".
010400         88  PARMFIL-NOT-PRESENT      VALUE "35".
010500     05  WS-KWPERF-STATUS         PIC X(02).
010600     05  WS-BIDUPD-STATUS         PIC X(02).
010700     05  WS-CAMTOTS-STATUS        PIC X(02).
010800     05  WS-BIDTOTS-STATUS        PIC X(02).
010900*
011000 01  WS-EOF-SWITCHES.
011100     05  WS-EOF-CAMMAST-SW        PIC X(03)  VALUE "NO ".
011200         88  EOF-CAMPAIGN-MASTER      VALUE "YES".
011300     05  WS-EOF-PARMFIL-SW        PIC X(03)  VALUE "NO ".
011400         88  EOF-PARM-FILE            VALUE "YES".
011500     05  WS-EOF-KWPERF-SW         PIC X(03)  VALUE "NO ".
011600         88  EOF-KEYWORD-PERF         VALUE "YES".
011700*
011800 01  WS-RECORD-SWITCHES.
011900     05  WS-CAMP-FOUND-SW         PIC X(01)  VALUE "N".
012000         88  CAMP-WAS-FOUND           VALUE "Y".
012100         88  CAMP-WAS-NOT-FOUND       VALUE "N".
012200     05  WS-KW-VALID-SW           PIC X(01)  VALUE "Y".
012300         88  KW-RECORD-VALID          VALUE "Y".
012400         88  KW-RECORD-INVALID        VALUE "N".
012500     05  WS-DRY-RUN-SW            PIC X(01)  VALUE "N".
012600         88  PPC-DRY-RUN-UPSI         VALUE "Y".
012700         88  PPC-LIVE-RUN-UPSI        VALUE "N".
012800*
012900 01  WS-BID-WORK-FIELDS.
013000     05  WS-EFFECTIVE-TARGET      PIC 9(3)V99 VALUE ZERO.
013100     05  WS-KW-ACOS-PCT           PIC 9(3)V99 VALUE ZERO.
013200     05  WS-NEW-BID               PIC 9(3)V99 VALUE ZERO.
013300     05  WS-NEW-BID-R REDEFINES WS-NEW-BID.
013400         10  WS-NEW-BID-WHOLE         PIC 9(3).
013500         10  WS-NEW-BID-CENTS         PIC 99.
013600     05  WS-ACTION-CODE           PIC X(05)   VALUE SPACES.
013700         88  WS-ACTION-IS-RAISE       VALUE "RAISE".
013800         88  WS-ACTION-IS-LOWER       VALUE "LOWER".
013900         88  WS-ACTION-IS-HOLD        VALUE "HOLD ".
013910*
013920 01  WS-ACOS-CALL-AREA.
013930*    INTERFACE AREA FOR CALL "PPCACOS" - SIZED TO MATCH ITS
013940*    LINKAGE SECTION EXACTLY.  LK-SPEND/LK-SALES THERE ARE WIDER
013950*    THAN ONE KEYWORD'S SPEND/SALES SINCE THE SAME SUBPROGRAM IS
013960*    ALSO CALLED WITH CAMPAIGN-LEVEL TOTALS AT THE BREAK.
013970     05  WS-ACOS-CALL-SPEND       PIC 9(7)V99 VALUE ZERO.
013980     05  WS-ACOS-CALL-SALES       PIC 9(8)V99 VALUE ZERO.
014000*
014100 01  WS-CAMPAIGN-BREAK-FIELDS.
014200     05  WS-CAMP-BRK-ID           PIC 9(10)   VALUE ZERO.
014300     05  WS-CAMP-BRK-ID-R REDEFINES WS-CAMP-BRK-ID.
014400         10  WS-CAMP-BRK-ID-HI        PIC 9(05).
014500         10  WS-CAMP-BRK-ID-LO        PIC 9(05).
014600     05  WS-BRK-TOT-IMPRESSIONS   PIC 9(9)    VALUE ZERO.
014700     05  WS-BRK-TOT-CLICKS        PIC 9(7)    VALUE ZERO.
014800     05  WS-BRK-TOT-SPEND         PIC 9(7)V99 VALUE ZERO.
014900     05  WS-BRK-TOT-SPEND-R REDEFINES WS-BRK-TOT-SPEND.
015000         10  WS-BRK-SPEND-DOLS        PIC 9(7).
015100         10  WS-BRK-SPEND-CENTS       PIC 99.
015200     05  WS-BRK-TOT-SALES         PIC 9(8)V99 VALUE ZERO.
015300     05  WS-BRK-TOT-ORDERS        PIC 9(6)    VALUE ZERO.
015400     05  WS-BRK-ACOS-PCT          PIC 9(3)V99 VALUE ZERO.
015500     05  WS-BRK-BID-CHANGE-CNT    PIC S9(5) COMP VALUE ZERO.
015600*
015700 01  WS-RUN-COUNTERS.
015800     05  WS-KW-READ               PIC S9(7) COMP VALUE ZERO.
015900     05  WS-KW-RAISED             PIC S9(7) COMP VALUE ZERO.
016000     05  WS-KW-LOWERED            PIC S9(7) COMP VALUE ZERO.
016100     05  WS-KW-HELD               PIC S9(7) COMP VALUE ZERO.
016200     05  WS-KW-SKIPPED            PIC S9(7) COMP VALUE ZERO.
016300*
016400 01  WS-DISPLAY-LINE.
016500     05  WS-DISP-MESSAGE          PIC X(45).
016600     05  WS-DISP-VALUE            PIC Z(9)9.
016700*
016800     COPY PPCPARM.
016900     COPY PPCCTBL.
017000*
017100 PROCEDURE DIVISION.
017200*
017300 000-MAINLINE.
017400*
017500     PERFORM 050-INITIALIZE THRU 050-INITIALIZE-EXIT.
017600     PERFORM 100-LOAD-CAMPAIGN-MASTER THRU
017700                               100-LOAD-CAMPAIGN-MASTER-EXIT.
017800     PERFORM 800-READ-KEYWORD-PERF THRU
017900                               800-READ-KEYWORD-PERF-EXIT.
018000     PERFORM 200-PROCESS-KEYWORD-PERF THRU
018100                               200-PROCESS-KEYWORD-PERF-EXIT
018200         UNTIL EOF-KEYWORD-PERF.
018300     IF WS-CAMP-BRK-ID IS GREATER THAN ZERO
018400        PERFORM 450-CAMPAIGN-BREAK THRU 450-CAMPAIGN-BREAK-EXIT.
018500     PERFORM 900-WRITE-RUN-TOTALS THRU 900-WRITE-RUN-TOTALS-EXIT.
018600     PERFORM 950-TERMINATE THRU 950-TERMINATE-EXIT.
018700     MOVE ZERO TO RETURN-CODE.
018800     GOBACK.
018900*
019000 050-INITIALIZE.
019100*
019200     OPEN INPUT  PARM-FILE.
019300     IF WS-PARMFIL-STATUS IS EQUAL TO "00"
019400        PERFORM 700-LOAD-ONE-PARAMETER THRU
019500                               700-LOAD-ONE-PARAMETER-EXIT
019600           UNTIL EOF-PARM-FILE
019700        CLOSE PARM-FILE
019800     ELSE
019900        DISPLAY "PPCBID0 - PARM FILE NOT PRESENT, USING DEFAULTS".
020000     IF PPC-DRY-RUN-REQUESTED
020100        SET PPC-DRY-RUN-UPSI TO TRUE
020200     ELSE
020300        SET PPC-LIVE-RUN-UPSI TO TRUE.
020400     OPEN INPUT  CAMPAIGN-MASTER
020500          INPUT  KEYWORD-PERF
020600          OUTPUT BID-UPDATES
020700          OUTPUT CAMPAIGN-TOTALS
020800          OUTPUT RUN-TOTALS.
020900*
021000 050-INITIALIZE-EXIT.
021100     EXIT.
021200*
021300 100-LOAD-CAMPAIGN-MASTER.
021400*
021500     MOVE ZERO TO PPC-CAMP-COUNT.
021600     PERFORM 110-READ-CAMPAIGN-MASTER THRU
021700                               110-READ-CAMPAIGN-MASTER-EXIT.
021800     PERFORM 120-ADD-CAMPAIGN-TO-TABLE THRU
021900                               120-ADD-CAMPAIGN-TO-TABLE-EXIT
022000         UNTIL EOF-CAMPAIGN-MASTER.
022100     CLOSE CAMPAIGN-MASTER.
022200*
022300 100-LOAD-CAMPAIGN-MASTER-EXIT.
022400     EXIT.
022500*
022600 110-READ-CAMPAIGN-MASTER.
022700*
022800     READ CAMPAIGN-MASTER
022900         AT END MOVE "YES" TO WS-EOF-CAMMAST-SW
023000                GO TO 110-READ-CAMPAIGN-MASTER-EXIT.
023100*
023200 110-READ-CAMPAIGN-MASTER-EXIT.
023300     EXIT.
023400*
023500 120-ADD-CAMPAIGN-TO-TABLE.
023600*
023700     IF CAMPAIGN-STATE-VALID AND
023800        PPC-CAMP-COUNT IS LESS THAN 2000
023900        ADD 1 TO PPC-CAMP-COUNT
024000        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-MASTER-REC
024010                              TO CAMPAIGN-ID-TBL (PPC-CAMP-COUNT)
024100        MOVE CAMPAIGN-NAME    TO CAMPAIGN-NAME-TBL (PPC-CAMP-COUNT)
024200        MOVE CAMPAIGN-STATE   TO CAMPAIGN-STATE-TBL (PPC-CAMP-COUNT)
024300        MOVE DAILY-BUDGET     TO DAILY-BUDGET-TBL (PPC-CAMP-COUNT)
024400        MOVE TARGET-ACOS-PCT  TO
024500                            TARGET-ACOS-PCT-TBL (PPC-CAMP-COUNT)
024600     ELSE
024700        DISPLAY "PPCBID0 - CAMPAIGN MASTER REJECT - BAD STATE/ID "
024800        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-MASTER-REC TO WS-DISP-VALUE
024900        DISPLAY WS-DISP-VALUE.
025000     PERFORM 110-READ-CAMPAIGN-MASTER THRU
025100                               110-READ-CAMPAIGN-MASTER-EXIT.
025200*
025300 120-ADD-CAMPAIGN-TO-TABLE-EXIT.
025400     EXIT.
025500*
025600 140-EDIT-KEYWORD-PERF.
025700*
025800     MOVE "Y" TO WS-KW-VALID-SW.
025900     IF IMPRESSIONS IS NOT NUMERIC OR
026000        CLICKS      IS NOT NUMERIC OR
026100        SPEND       IS NOT NUMERIC OR
026200        SALES       IS NOT NUMERIC OR
026300        ORDERS      IS NOT NUMERIC OR
026400        CURRENT-BID IS NOT NUMERIC
026500        MOVE "N" TO WS-KW-VALID-SW
026600        GO TO 140-EDIT-KEYWORD-PERF-EXIT.
026700     IF NOT MATCH-TYPE-VALID
026800        MOVE "N" TO WS-KW-VALID-SW.
026900*
027000 140-EDIT-KEYWORD-PERF-EXIT.
027100     EXIT.
027200*
027300 200-PROCESS-KEYWORD-PERF.
027400*
027500     ADD 1 TO WS-KW-READ.
027600     PERFORM 140-EDIT-KEYWORD-PERF THRU
027700                               140-EDIT-KEYWORD-PERF-EXIT.
027800     IF KW-RECORD-INVALID
027900        ADD 1 TO WS-KW-SKIPPED
028000        GO TO 200-PROCESS-KEYWORD-PERF-EXIT.
028100     PERFORM 350-FIND-CAMPAIGN THRU 350-FIND-CAMPAIGN-EXIT.
028200     IF CAMP-WAS-NOT-FOUND
028300        ADD 1 TO WS-KW-SKIPPED
028400        GO TO 200-PROCESS-KEYWORD-PERF-EXIT.
028500     IF NOT CAMP-TBL-ENABLED (CAMP-IDX)
028600        ADD 1 TO WS-KW-SKIPPED
028700        GO TO 200-PROCESS-KEYWORD-PERF-EXIT.
028800     IF CAMPAIGN-ID OF PPC-KEYWORD-PERF-REC IS NOT EQUAL TO WS-CAMP-BRK-ID
028900        AND WS-CAMP-BRK-ID IS GREATER THAN ZERO
029000        PERFORM 450-CAMPAIGN-BREAK THRU 450-CAMPAIGN-BREAK-EXIT.
029100     MOVE CAMPAIGN-ID OF PPC-KEYWORD-PERF-REC TO WS-CAMP-BRK-ID.
029200     PERFORM 400-APPLY-BID-RULES THRU 400-APPLY-BID-RULES-EXIT.
029300*
029400 200-PROCESS-KEYWORD-PERF-EXIT.
029500     PERFORM 800-READ-KEYWORD-PERF THRU 800-READ-KEYWORD-PERF-EXIT.
029600     EXIT.
029700*
029800 350-FIND-CAMPAIGN.
029900*
030000     SET CAMP-WAS-NOT-FOUND TO TRUE.
030100     SET CAMP-IDX TO 1.
030200     SEARCH ALL PPC-CAMP-ENTRY
030300         AT END
030400             SET CAMP-WAS-NOT-FOUND TO TRUE
030500         WHEN CAMPAIGN-ID-TBL (CAMP-IDX) IS EQUAL TO
030550                                  CAMPAIGN-ID OF PPC-KEYWORD-PERF-REC
030600             SET CAMP-WAS-FOUND TO TRUE.
030700*
030800 350-FIND-CAMPAIGN-EXIT.
030900     EXIT.
031000*
031100 400-APPLY-BID-RULES.
031200*
031300     ADD IMPRESSIONS TO WS-BRK-TOT-IMPRESSIONS.
031400     ADD CLICKS      TO WS-BRK-TOT-CLICKS.
031500     ADD SPEND       TO WS-BRK-TOT-SPEND.
031600     ADD SALES       TO WS-BRK-TOT-SALES.
031700     ADD ORDERS      TO WS-BRK-TOT-ORDERS.
031800     IF TARGET-ACOS-PCT-TBL (CAMP-IDX) IS GREATER THAN ZERO
031900        MOVE TARGET-ACOS-PCT-TBL (CAMP-IDX) TO WS-EFFECTIVE-TARGET
032000     ELSE
032100        MOVE PPC-TARGET-ACOS-PCT TO WS-EFFECTIVE-TARGET.
032200     MOVE SPEND TO WS-ACOS-CALL-SPEND.
032210     MOVE SALES TO WS-ACOS-CALL-SALES.
032220     CALL "PPCACOS" USING WS-ACOS-CALL-SPEND, WS-ACOS-CALL-SALES,
032230          WS-KW-ACOS-PCT.
032300     MOVE CURRENT-BID TO WS-NEW-BID.
032400     SET WS-ACTION-IS-HOLD TO TRUE.
032500     IF CLICKS IS LESS THAN PPC-MIN-CLICKS-FOR-BID
032600        SET WS-ACTION-IS-HOLD TO TRUE
032700     ELSE
032800        IF SALES IS EQUAL TO ZERO
032900           COMPUTE WS-NEW-BID ROUNDED =
033000                   CURRENT-BID * PPC-ZERO-SALE-LWR-FCTR
033100           SET WS-ACTION-IS-LOWER TO TRUE
033200        ELSE
033300           IF WS-KW-ACOS-PCT IS GREATER THAN
033400              WS-EFFECTIVE-TARGET + PPC-ACOS-TOLERANCE-PCT
033500              COMPUTE WS-NEW-BID ROUNDED =
033600                      CURRENT-BID * PPC-BID-LOWER-FACTOR
033700              SET WS-ACTION-IS-LOWER TO TRUE
033800           ELSE
033900              IF WS-KW-ACOS-PCT IS LESS THAN
034000                 WS-EFFECTIVE-TARGET - PPC-ACOS-TOLERANCE-PCT
034100                 COMPUTE WS-NEW-BID ROUNDED =
034200                         CURRENT-BID * PPC-BID-RAISE-FACTOR
034300                 SET WS-ACTION-IS-RAISE TO TRUE
034400              ELSE
034500                 SET WS-ACTION-IS-HOLD TO TRUE.
034600     PERFORM 420-CLAMP-BID THRU 420-CLAMP-BID-EXIT.
034700     IF WS-NEW-BID IS EQUAL TO CURRENT-BID
034800        SET WS-ACTION-IS-HOLD TO TRUE.
034900     IF WS-ACTION-IS-RAISE
035000        ADD 1 TO WS-KW-RAISED
035100        ADD 1 TO WS-BRK-BID-CHANGE-CNT
035200        PERFORM 430-WRITE-BID-UPDATE THRU 430-WRITE-BID-UPDATE-EXIT
035300     ELSE
035400        IF WS-ACTION-IS-LOWER
035450           ADD 1 TO WS-KW-LOWERED
035500           ADD 1 TO WS-BRK-BID-CHANGE-CNT
035600           PERFORM 430-WRITE-BID-UPDATE THRU
035700                                     430-WRITE-BID-UPDATE-EXIT
035800        ELSE
035900           ADD 1 TO WS-KW-HELD.
036000*
036100 400-APPLY-BID-RULES-EXIT.
036200     EXIT.
036300*
036400 420-CLAMP-BID.
036500*
036600     IF WS-NEW-BID IS LESS THAN PPC-MIN-BID
036700        MOVE PPC-MIN-BID TO WS-NEW-BID.
036800     IF WS-NEW-BID IS GREATER THAN PPC-MAX-BID
036900        MOVE PPC-MAX-BID TO WS-NEW-BID.
037000*
037100 420-CLAMP-BID-EXIT.
037200     EXIT.
037300*
037400 430-WRITE-BID-UPDATE.
037500*
037600     IF PPC-LIVE-RUN-REQUESTED
037700        MOVE CAMPAIGN-ID OF PPC-KEYWORD-PERF-REC
037710                            TO CAMPAIGN-ID    OF PPC-BID-UPDATE-REC
037800        MOVE KEYWORD-ID OF PPC-KEYWORD-PERF-REC
037810                            TO KEYWORD-ID     OF PPC-BID-UPDATE-REC
037900        MOVE CURRENT-BID    TO OLD-BID
038000        MOVE WS-NEW-BID     TO NEW-BID
038100        MOVE WS-KW-ACOS-PCT TO ACOS-PCT        OF PPC-BID-UPDATE-REC
038200        MOVE WS-ACTION-CODE TO ACTION-CODE
038300        WRITE PPC-BID-UPDATE-REC.
038400*
038500 430-WRITE-BID-UPDATE-EXIT.
038600     EXIT.
038700*
038800 450-CAMPAIGN-BREAK.
038900*
039000     CALL "PPCACOS" USING WS-BRK-TOT-SPEND, WS-BRK-TOT-SALES,
039100          WS-BRK-ACOS-PCT.
039200     MOVE WS-CAMP-BRK-ID         TO CAMPAIGN-ID
039300                                    OF PPC-CAMPAIGN-TOTALS-REC.
039400     MOVE WS-BRK-TOT-IMPRESSIONS TO TOT-IMPRESSIONS
039500                                    OF PPC-CAMPAIGN-TOTALS-REC.
039600     MOVE WS-BRK-TOT-CLICKS      TO TOT-CLICKS
039700                                    OF PPC-CAMPAIGN-TOTALS-REC.
039800     MOVE WS-BRK-TOT-SPEND       TO TOT-SPEND
039900                                    OF PPC-CAMPAIGN-TOTALS-REC.
040000     MOVE WS-BRK-TOT-SALES       TO TOT-SALES
040100                                    OF PPC-CAMPAIGN-TOTALS-REC.
040200     MOVE WS-BRK-TOT-ORDERS      TO TOT-ORDERS
040300                                    OF PPC-CAMPAIGN-TOTALS-REC.
040400     MOVE WS-BRK-ACOS-PCT        TO TOT-ACOS-PCT.
040500     MOVE WS-BRK-BID-CHANGE-CNT  TO TOT-BID-CHANGE-CNT.
040600     WRITE PPC-CAMPAIGN-TOTALS-REC.
040700     MOVE ZERO TO WS-BRK-TOT-IMPRESSIONS, WS-BRK-TOT-CLICKS,
040800                  WS-BRK-TOT-SPEND, WS-BRK-TOT-SALES,
040900                  WS-BRK-TOT-ORDERS, WS-BRK-ACOS-PCT,
041000                  WS-BRK-BID-CHANGE-CNT.
041100*
041200 450-CAMPAIGN-BREAK-EXIT.
041300     EXIT.
041400*
041500 700-LOAD-ONE-PARAMETER.
041600*
041700     READ PARM-FILE
041800         AT END MOVE "YES" TO WS-EOF-PARMFIL-SW
041900                GO TO 700-LOAD-ONE-PARAMETER-EXIT.
042000     EVALUATE PPC-PARM-KEY
042100         WHEN "TARGET-ACOS-PCT"
042200             MOVE PPC-PARM-VALUE TO PPC-TARGET-ACOS-PCT
042300         WHEN "ACOS-TOLERANCE-PCT"
042400             MOVE PPC-PARM-VALUE TO PPC-ACOS-TOLERANCE-PCT
042500         WHEN "MIN-CLICKS-FOR-BID"
042600             MOVE PPC-PARM-VALUE TO PPC-MIN-CLICKS-FOR-BID
042700         WHEN "BID-RAISE-FACTOR"
042800             MOVE PPC-PARM-VALUE TO PPC-BID-RAISE-FACTOR
042900         WHEN "BID-LOWER-FACTOR"
043000             MOVE PPC-PARM-VALUE TO PPC-BID-LOWER-FACTOR
043100         WHEN "ZERO-SALE-LWR-FCTR"
043200             MOVE PPC-PARM-VALUE TO PPC-ZERO-SALE-LWR-FCTR
043300         WHEN "MIN-BID"
043400             MOVE PPC-PARM-VALUE TO PPC-MIN-BID
043500         WHEN "MAX-BID"
043600             MOVE PPC-PARM-VALUE TO PPC-MAX-BID
043700         WHEN "DRY-RUN-FLAG"
043800             MOVE PPC-PARM-VALUE(1:1) TO PPC-DRY-RUN-FLAG
043900         WHEN OTHER
044000             DISPLAY "PPCBID0 - UNKNOWN PARM KEY " PPC-PARM-KEY
044100     END-EVALUATE.
044200*
044300 700-LOAD-ONE-PARAMETER-EXIT.
044400     EXIT.
044500*
044600 800-READ-KEYWORD-PERF.
044700*
044800     READ KEYWORD-PERF
044900         AT END MOVE "YES" TO WS-EOF-KWPERF-SW.
045000*
045100 800-READ-KEYWORD-PERF-EXIT.
045200     EXIT.
045300*
045400 900-WRITE-RUN-TOTALS.
045500*
045600     MOVE WS-KW-READ    TO RUN-TOT-KEYWORDS-READ.
045700     MOVE WS-KW-RAISED  TO RUN-TOT-KEYWORDS-RAISED.
045800     MOVE WS-KW-LOWERED TO RUN-TOT-KEYWORDS-LOWERED.
045900     MOVE WS-KW-HELD    TO RUN-TOT-KEYWORDS-HELD.
046000     MOVE WS-KW-SKIPPED TO RUN-TOT-KEYWORDS-REJECTD.
046100     MOVE ZERO TO RUN-TOT-CAMPS-PAUSED, RUN-TOT-CAMPS-RESUMED,
046200                  RUN-TOT-TERMS-READ, RUN-TOT-TERMS-PROMOTED,
046300                  RUN-TOT-TERMS-NEGATED, RUN-TOT-TERMS-REJECTD.
046400     WRITE PPC-RUN-TOTALS-REC.
046500*
046600 900-WRITE-RUN-TOTALS-EXIT.
046700     EXIT.
046800*
046900 950-TERMINATE.
047000*
047100     CLOSE KEYWORD-PERF BID-UPDATES CAMPAIGN-TOTALS RUN-TOTALS.
047200     DISPLAY "****     PPCBID0 EOJ     ****".
047300     MOVE "KEYWORDS READ                               " TO
047400          WS-DISP-MESSAGE.
047500     MOVE WS-KW-READ TO WS-DISP-VALUE.
047600     DISPLAY WS-DISPLAY-LINE.
047700     MOVE "KEYWORDS RAISED                             " TO
047800          WS-DISP-MESSAGE.
047900     MOVE WS-KW-RAISED TO WS-DISP-VALUE.
048000     DISPLAY WS-DISPLAY-LINE.
048100     MOVE "KEYWORDS LOWERED                            " TO
048200          WS-DISP-MESSAGE.
048300     MOVE WS-KW-LOWERED TO WS-DISP-VALUE.
048400     DISPLAY WS-DISPLAY-LINE.
048500     MOVE "KEYWORDS HELD                                " TO
048600          WS-DISP-MESSAGE.
048700     MOVE WS-KW-HELD TO WS-DISP-VALUE.
048800     DISPLAY WS-DISPLAY-LINE.
048900     MOVE "KEYWORDS SKIPPED (UNKNOWN/PAUSED/INVALID)    " TO
049000          WS-DISP-MESSAGE.
049100     MOVE WS-KW-SKIPPED TO WS-DISP-VALUE.
049200     DISPLAY WS-DISPLAY-LINE.
049300*
049400 950-TERMINATE-EXIT.
049500     EXIT.
