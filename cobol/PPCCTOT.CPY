000100******************************************************************
000200*  PPCCTOT  -  CAMPAIGN TOTALS WORK RECORD (INTERNAL)            *
000300*------------------------------------------------------------------*
000400*  NOT ONE OF THE FILES IN THE ORIGINAL JOB STREAM - WRITTEN BY  *
000500*  PPCBID0's CAMPAIGN-ID CONTROL BREAK (UT-S-CAMTOTS) SO PPCMGR0 *
000600*  AND PPCRPT0 DO NOT EACH HAVE TO RE-READ AND RE-ACCUMULATE THE *
000700*  KEYWORD PERFORMANCE FILE.  WRITTEN ON EVERY RUN REGARDLESS OF *
000800*  DRY-RUN-FLAG - THIS IS PLUMBING, NOT A REPORTED DELIVERABLE.  *
000900*------------------------------------------------------------------*
001000*  MAINTENANCE                                                    *
001100*  ----------- ---------- ---- --------------------------------- *
001200*  03-05-14     rbg  RQ5219  ORIGINAL LAYOUT - SPLIT BID OPT      *
001300*                             FROM CAMPAIGN MANAGER/REPORT STEPS  *
001400******************************************************************
001500 01  PPC-CAMPAIGN-TOTALS-REC.
001600     05  CAMPAIGN-ID              PIC 9(10).
001700     05  TOT-IMPRESSIONS          PIC 9(9).
001800     05  TOT-CLICKS               PIC 9(7).
001900     05  TOT-SPEND                PIC 9(7)V99.
002000     05  TOT-SALES                PIC 9(8)V99.
002100     05  TOT-ORDERS               PIC 9(6).
002200     05  TOT-ACOS-PCT             PIC 9(3)V99.
002300     05  TOT-BID-CHANGE-CNT       PIC 9(5).
002400     05  FILLER                   PIC X(08).
