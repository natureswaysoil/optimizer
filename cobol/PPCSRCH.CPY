000100******************************************************************
000200*  PPCSRCH  -  CUSTOMER SEARCH-TERM REPORT RECORD                *
000300*------------------------------------------------------------------*
000400*  FEEDS BOTH THE KEYWORD DISCOVERY AND NEGATIVE KEYWORD RULES   *
000500*  IN PPCDSC0 - A TERM IS READ ONCE AND TESTED AGAINST BOTH      *
000600*  RULE SETS ON THE SAME PASS.  UT-S-SRCHTRM ARRIVES SORTED      *
000700*  ASCENDING CAMPAIGN-ID.                                        *
000800*------------------------------------------------------------------*
000900*  MAINTENANCE                                                    *
001000*  ----------- ---------- ---- --------------------------------- *
001100*  94-09-19     kl   RQ4456  ORIGINAL LAYOUT                      *
001200*  99-01-11     mwt  RQ5002  Y2K REVIEW - NO DATE FIELDS HELD     *
001300*                             HERE, NO CHANGE REQUIRED            *
001400******************************************************************
001500 01  PPC-SEARCH-TERM-REC.
001600     05  CAMPAIGN-ID              PIC 9(10).
001700     05  SEARCH-TERM              PIC X(30).
001800     05  IMPRESSIONS              PIC 9(7).
001900     05  CLICKS                   PIC 9(5).
002000     05  SPEND                    PIC 9(5)V99.
002100     05  SALES                    PIC 9(6)V99.
002200     05  ORDERS                   PIC 9(4).
002300     05  ALREADY-KEYWORD          PIC X(01).
002400         88  TERM-ALREADY-KEYWORD     VALUE "Y".
002500         88  TERM-NOT-A-KEYWORD       VALUE "N".
002600     05  FILLER                   PIC X(05).
