000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PPCMGR0.
000300 AUTHOR.         K LOWRY.
000400 INSTALLATION.   RETAIL SYSTEMS - ADVERTISING OPTIMIZATION.
000500 DATE-WRITTEN.   1994-03-21.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PPCMGR0                                                        *
001100*------------------------------------------------------------------*
001200*  NIGHTLY CAMPAIGN MANAGER - STEP 3 OF THE PPC OPTIMIZATION RUN.  *
001300*  LOADS THE CAMPAIGN MASTER TABLE, THEN READS THE CAMPAIGN        *
001400*  TOTALS STEP 1 LEFT BEHIND AND DECIDES, FOR EACH CAMPAIGN,       *
001500*  WHETHER IT SHOULD PAUSE, RESUME, OR STAY AS IT IS.  THE         *
001600*  ACTUAL PAUSE/RESUME TABLE LIVES IN PPCSTCH SO THIS PROGRAM AND  *
001700*  PPCRPT0 NEVER DISAGREE ON A CAMPAIGN'S END-OF-RUN STATE.        *
001800*------------------------------------------------------------------*
001900*  MAINTENANCE                                                    *
002000*  ----------- ---------- ---- --------------------------------- *
002100*  94-03-21     kl   RQ4441  ORIGINAL PROGRAM                     *
002200*  97-06-01     jds  RQ4490  CAMPAIGN MASTER LOOKUP CONVERTED TO  *
002300*                             SEARCH ALL (WAS A LINEAR SEARCH     *
002400*                             VARYING CAMP-IDX)                   *
002500*  98-10-30     mwt  RQ5001  Y2K REVIEW - NO DATE FIELDS IN THIS  *
002600*                             PROGRAM, NO CHANGE REQUIRED         *
002700*  03-05-14     rbg  RQ5219  SWITCHED FROM RE-READING THE         *
002800*                             KEYWORD PERFORMANCE FILE TO READING *
002900*                             PPCBID0'S CAMPAIGN-TOTALS           *
003000*                             CARRYFORWARD.  ADDED DRY-RUN-FLAG    *
003100*                             AND THE RUN-TOTALS CARRYFORWARD OUT *
003200*                             FOR PPCRPT0'S GRAND TOTALS BLOCK.   *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-390.
003700 OBJECT-COMPUTER.  IBM-390.
003800 SPECIAL-NAMES.
003900     CLASS NUMERIC-TEST IS "0123456789"
004000     UPSI-0 ON STATUS IS PPC-DRY-RUN-UPSI
004100     OFF STATUS IS PPC-LIVE-RUN-UPSI.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CAMPAIGN-MASTER  ASSIGN TO UT-S-CAMMAST
004600            FILE STATUS IS WS-CAMMAST-STATUS.
004700     SELECT PARM-FILE        ASSIGN TO UT-S-PARMFIL
004800            FILE STATUS IS WS-PARMFIL-STATUS.
004900     SELECT CAMPAIGN-TOTALS  ASSIGN TO UT-S-CAMTOTS
005000            FILE STATUS IS WS-CAMTOTS-STATUS.
005100     SELECT CAMPAIGN-UPDATES ASSIGN TO UT-S-CAMUPD
005200            FILE STATUS IS WS-CAMUPD-STATUS.
005300     SELECT RUN-TOTALS       ASSIGN TO UT-S-MGRTOTS
005400            FILE STATUS IS WS-MGRTOTS-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  CAMPAIGN-MASTER
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS PPC-CAMPAIGN-MASTER-REC.
006200     COPY PPCCAMP.
006300*
006400 FD  PARM-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS PPC-PARM-REC.
006800     COPY PPCPCRD.
006900*
007000 FD  CAMPAIGN-TOTALS
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS PPC-CAMPAIGN-TOTALS-REC.
007400     COPY PPCCTOT.
007500*
007600 FD  CAMPAIGN-UPDATES
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS PPC-CAMPAIGN-UPDATE-REC.
008000     COPY PPCCUPD.
008100*
008200 FD  RUN-TOTALS
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS PPC-RUN-TOTALS-REC.
008600     COPY PPCRCTL.
008700*
008800 WORKING-STORAGE SECTION.
008900 01  WS-FILE-STATUSES.
009000     05  WS-CAMMAST-STATUS        PIC X(02).
009100     05  WS-PARMFIL-STATUS        PIC X(02).
009200         88  PARMFIL-OK               VALUE "00".
009300     05  WS-CAMTOTS-STATUS        PIC X(02).
009400     05  WS-CAMUPD-STATUS         PIC X(02).
009500     05  WS-MGRTOTS-STATUS        PIC X(02).
009600*
009700 01  WS-EOF-SWITCHES.
009800     05  WS-EOF-CAMMAST-SW        PIC X(03)  VALUE "NO ".
009900         88  EOF-CAMPAIGN-MASTER      VALUE "YES".
010000     05  WS-EOF-PARMFIL-SW        PIC X(03)  VALUE "NO ".
010100         88  EOF-PARM-FILE            VALUE "YES".
010200     05  WS-EOF-CAMTOTS-SW        PIC X(03)  VALUE "NO ".
010300         88  EOF-CAMPAIGN-TOTALS      VALUE "YES".
010400*
010500 01  WS-RECORD-SWITCHES.
010600     05  WS-CAMP-FOUND-SW         PIC X(01)  VALUE "N".
010700         88  CAMP-WAS-FOUND           VALUE "Y".
010800         88  CAMP-WAS-NOT-FOUND       VALUE "N".
010900     05  WS-DRY-RUN-SW            PIC X(01)  VALUE "N".
011000         88  PPC-DRY-RUN-UPSI         VALUE "Y".
011100         88  PPC-LIVE-RUN-UPSI        VALUE "N".
011200*
011300 01  WS-STCH-CALL-AREA.
011400*    INTERFACE AREA FOR CALL "PPCSTCH" - SIZED TO MATCH ITS
011500*    LINKAGE SECTION EXACTLY, FIELD FOR FIELD.
011600     05  WS-STCH-OLD-STATE        PIC X(08).
011700     05  WS-STCH-OLD-STATE-R REDEFINES WS-STCH-OLD-STATE.
011800         10  WS-STCH-OLD-STATE-LEFT4  PIC X(04).
011900         10  WS-STCH-OLD-STATE-RGHT4  PIC X(04).
012000     05  WS-STCH-CLICKS           PIC 9(7).
012100     05  WS-STCH-SALES            PIC 9(8)V99.
012200     05  WS-STCH-SPEND            PIC 9(7)V99.
012210     05  WS-STCH-SPEND-R REDEFINES WS-STCH-SPEND.
012220         10  WS-STCH-SPEND-DOLS       PIC 9(7).
012230         10  WS-STCH-SPEND-CENTS      PIC 99.
012300     05  WS-STCH-ACOS-PCT         PIC 9(3)V99.
012400     05  WS-STCH-NEW-STATE        PIC X(08).
012410     05  WS-STCH-NEW-STATE-R REDEFINES WS-STCH-NEW-STATE.
012420         10  WS-STCH-NEW-STATE-LEFT4  PIC X(04).
012430         10  WS-STCH-NEW-STATE-RGHT4  PIC X(04).
012500     05  WS-STCH-STATE-CHANGED-SW PIC X(01).
012600         88  STCH-STATE-DID-CHANGE    VALUE "Y".
012700     05  WS-STCH-REASON           PIC X(20).
012800*
012900 01  WS-RUN-COUNTERS.
013000     05  WS-CAMPS-READ            PIC S9(5) COMP VALUE ZERO.
013100     05  WS-CAMPS-PAUSED          PIC S9(5) COMP VALUE ZERO.
013200     05  WS-CAMPS-RESUMED         PIC S9(5) COMP VALUE ZERO.
013300     05  WS-CAMPS-UNCHANGED       PIC S9(5) COMP VALUE ZERO.
013400     05  WS-CAMPS-NOT-ON-MASTER   PIC S9(5) COMP VALUE ZERO.
013500*
013600 01  WS-DISPLAY-LINE.
013700     05  WS-DISP-MESSAGE          PIC X(45).
013800     05  WS-DISP-VALUE            PIC Z(9)9.
013900*
014000     COPY PPCPARM.
014100     COPY PPCCTBL.
014200*
014300 PROCEDURE DIVISION.
014400*
014500 000-MAINLINE.
014600*
014700     PERFORM 050-INITIALIZE THRU 050-INITIALIZE-EXIT.
014800     PERFORM 100-LOAD-CAMPAIGN-MASTER THRU
014900                               100-LOAD-CAMPAIGN-MASTER-EXIT.
015000     PERFORM 800-READ-CAMPAIGN-TOTALS THRU
015100                               800-READ-CAMPAIGN-TOTALS-EXIT.
015200     PERFORM 200-PROCESS-CAMPAIGN-TOTALS THRU
015300                               200-PROCESS-CAMPAIGN-TOTALS-EXIT
015400         UNTIL EOF-CAMPAIGN-TOTALS.
015500     PERFORM 900-WRITE-RUN-TOTALS THRU 900-WRITE-RUN-TOTALS-EXIT.
015600     PERFORM 950-TERMINATE THRU 950-TERMINATE-EXIT.
015700     MOVE ZERO TO RETURN-CODE.
015800     GOBACK.
015900*
016000 050-INITIALIZE.
016100*
016200     OPEN INPUT  PARM-FILE.
016300     IF WS-PARMFIL-STATUS IS EQUAL TO "00"
016400        PERFORM 700-LOAD-ONE-PARAMETER THRU
016500                               700-LOAD-ONE-PARAMETER-EXIT
016600           UNTIL EOF-PARM-FILE
016700        CLOSE PARM-FILE
016800     ELSE
016900        DISPLAY "PPCMGR0 - PARM FILE NOT PRESENT, USING DEFAULTS".
017000     IF PPC-DRY-RUN-REQUESTED
017100        SET PPC-DRY-RUN-UPSI TO TRUE
017200     ELSE
017300        SET PPC-LIVE-RUN-UPSI TO TRUE.
017400     OPEN INPUT  CAMPAIGN-MASTER
017500          INPUT  CAMPAIGN-TOTALS
017600          OUTPUT CAMPAIGN-UPDATES
017700          OUTPUT RUN-TOTALS.
017800*
017900 050-INITIALIZE-EXIT.
018000     EXIT.
018100*
018200 100-LOAD-CAMPAIGN-MASTER.
018300*
018400     MOVE ZERO TO PPC-CAMP-COUNT.
018500     PERFORM 110-READ-CAMPAIGN-MASTER THRU
018600                               110-READ-CAMPAIGN-MASTER-EXIT.
018700     PERFORM 120-ADD-CAMPAIGN-TO-TABLE THRU
018800                               120-ADD-CAMPAIGN-TO-TABLE-EXIT
018900         UNTIL EOF-CAMPAIGN-MASTER.
019000     CLOSE CAMPAIGN-MASTER.
019100*
019200 100-LOAD-CAMPAIGN-MASTER-EXIT.
019300     EXIT.
019400*
019500 110-READ-CAMPAIGN-MASTER.
019600*
019700     READ CAMPAIGN-MASTER
019800         AT END MOVE "YES" TO WS-EOF-CAMMAST-SW
019900                GO TO 110-READ-CAMPAIGN-MASTER-EXIT.
020000*
020100 110-READ-CAMPAIGN-MASTER-EXIT.
020200     EXIT.
020300*
020400 120-ADD-CAMPAIGN-TO-TABLE.
020500*
020600     IF CAMPAIGN-STATE-VALID AND
020700        PPC-CAMP-COUNT IS LESS THAN 2000
020800        ADD 1 TO PPC-CAMP-COUNT
020900        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-MASTER-REC
021000                              TO CAMPAIGN-ID-TBL (PPC-CAMP-COUNT)
021100        MOVE CAMPAIGN-NAME    TO CAMPAIGN-NAME-TBL (PPC-CAMP-COUNT)
021200        MOVE CAMPAIGN-STATE   TO CAMPAIGN-STATE-TBL (PPC-CAMP-COUNT)
021300        MOVE DAILY-BUDGET     TO DAILY-BUDGET-TBL (PPC-CAMP-COUNT)
021400        MOVE TARGET-ACOS-PCT  TO
021500                            TARGET-ACOS-PCT-TBL (PPC-CAMP-COUNT)
021600     ELSE
021700        DISPLAY "PPCMGR0 - CAMPAIGN MASTER REJECT - BAD STATE/ID "
021800        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-MASTER-REC TO WS-DISP-VALUE
021900        DISPLAY WS-DISP-VALUE.
022000     PERFORM 110-READ-CAMPAIGN-MASTER THRU
022100                               110-READ-CAMPAIGN-MASTER-EXIT.
022200*
022300 120-ADD-CAMPAIGN-TO-TABLE-EXIT.
022400     EXIT.
022500*
022600 200-PROCESS-CAMPAIGN-TOTALS.
022700*
022800     ADD 1 TO WS-CAMPS-READ.
022900     PERFORM 350-FIND-CAMPAIGN THRU 350-FIND-CAMPAIGN-EXIT.
023000     IF CAMP-WAS-NOT-FOUND
023100        ADD 1 TO WS-CAMPS-NOT-ON-MASTER
023200        GO TO 200-PROCESS-CAMPAIGN-TOTALS-EXIT.
023300     MOVE CAMPAIGN-STATE-TBL (CAMP-IDX) TO WS-STCH-OLD-STATE.
023400     MOVE TOT-CLICKS     TO WS-STCH-CLICKS.
023500     MOVE TOT-SALES      TO WS-STCH-SALES.
023600     MOVE TOT-SPEND      TO WS-STCH-SPEND.
023700     MOVE TOT-ACOS-PCT   TO WS-STCH-ACOS-PCT.
023800     CALL "PPCSTCH" USING WS-STCH-OLD-STATE, WS-STCH-CLICKS,
023900          WS-STCH-SALES, WS-STCH-SPEND, WS-STCH-ACOS-PCT,
024000          PPC-PAUSE-ACOS-PCT, PPC-RESUME-ACOS-PCT,
024100          PPC-MIN-CLICKS-FOR-PAUSE, WS-STCH-NEW-STATE,
024200          WS-STCH-STATE-CHANGED-SW, WS-STCH-REASON.
024300     IF STCH-STATE-DID-CHANGE
024400        MOVE WS-STCH-NEW-STATE TO CAMPAIGN-STATE-TBL (CAMP-IDX)
024500        PERFORM 250-WRITE-CAMPAIGN-UPDATE THRU
024600                               250-WRITE-CAMPAIGN-UPDATE-EXIT
024700        IF WS-STCH-NEW-STATE IS EQUAL TO "PAUSED  "
024800           ADD 1 TO WS-CAMPS-PAUSED
024900        ELSE
025000           ADD 1 TO WS-CAMPS-RESUMED
025100     ELSE
025200        ADD 1 TO WS-CAMPS-UNCHANGED.
025300*
025400 200-PROCESS-CAMPAIGN-TOTALS-EXIT.
025500     PERFORM 800-READ-CAMPAIGN-TOTALS THRU
025600                               800-READ-CAMPAIGN-TOTALS-EXIT.
025700     EXIT.
025800*
025900 250-WRITE-CAMPAIGN-UPDATE.
026000*
026100     IF PPC-LIVE-RUN-REQUESTED
026200        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-TOTALS-REC
026300                            TO CAMPAIGN-ID OF PPC-CAMPAIGN-UPDATE-REC
026400        MOVE WS-STCH-OLD-STATE TO OLD-STATE
026500        MOVE WS-STCH-NEW-STATE TO NEW-STATE
026600        MOVE WS-STCH-ACOS-PCT  TO ACOS-PCT OF PPC-CAMPAIGN-UPDATE-REC
026700        MOVE WS-STCH-REASON    TO REASON
026800        WRITE PPC-CAMPAIGN-UPDATE-REC.
026900*
027000 250-WRITE-CAMPAIGN-UPDATE-EXIT.
027100     EXIT.
027200*
027300 350-FIND-CAMPAIGN.
027400*
027500     SET CAMP-WAS-NOT-FOUND TO TRUE.
027600     SET CAMP-IDX TO 1.
027700     SEARCH ALL PPC-CAMP-ENTRY
027800         AT END
027900             SET CAMP-WAS-NOT-FOUND TO TRUE
028000         WHEN CAMPAIGN-ID-TBL (CAMP-IDX) IS EQUAL TO
028100                               CAMPAIGN-ID OF PPC-CAMPAIGN-TOTALS-REC
028200             SET CAMP-WAS-FOUND TO TRUE.
028300*
028400 350-FIND-CAMPAIGN-EXIT.
028500     EXIT.
028600*
028700 700-LOAD-ONE-PARAMETER.
028800*
028900     READ PARM-FILE
029000         AT END MOVE "YES" TO WS-EOF-PARMFIL-SW
029100                GO TO 700-LOAD-ONE-PARAMETER-EXIT.
029200     EVALUATE PPC-PARM-KEY
029300         WHEN "PAUSE-ACOS-PCT"
029400             MOVE PPC-PARM-VALUE TO PPC-PAUSE-ACOS-PCT
029500         WHEN "RESUME-ACOS-PCT"
029600             MOVE PPC-PARM-VALUE TO PPC-RESUME-ACOS-PCT
029700         WHEN "MIN-CLICKS-FOR-PAUSE"
029800             MOVE PPC-PARM-VALUE TO PPC-MIN-CLICKS-FOR-PAUSE
029900         WHEN "DRY-RUN-FLAG"
030000             MOVE PPC-PARM-VALUE(1:1) TO PPC-DRY-RUN-FLAG
030100         WHEN OTHER
030200             CONTINUE
030300     END-EVALUATE.
030400*
030500 700-LOAD-ONE-PARAMETER-EXIT.
030600     EXIT.
030700*
030800 800-READ-CAMPAIGN-TOTALS.
030900*
031000     READ CAMPAIGN-TOTALS
031100         AT END MOVE "YES" TO WS-EOF-CAMTOTS-SW.
031200*
031300 800-READ-CAMPAIGN-TOTALS-EXIT.
031400     EXIT.
031500*
031600 900-WRITE-RUN-TOTALS.
031700*
031800     MOVE ZERO TO RUN-TOT-KEYWORDS-READ, RUN-TOT-KEYWORDS-RAISED,
031900                  RUN-TOT-KEYWORDS-LOWERED, RUN-TOT-KEYWORDS-HELD,
032000                  RUN-TOT-KEYWORDS-REJECTD, RUN-TOT-TERMS-READ,
032100                  RUN-TOT-TERMS-PROMOTED, RUN-TOT-TERMS-NEGATED,
032200                  RUN-TOT-TERMS-REJECTD.
032300     MOVE WS-CAMPS-PAUSED  TO RUN-TOT-CAMPS-PAUSED.
032400     MOVE WS-CAMPS-RESUMED TO RUN-TOT-CAMPS-RESUMED.
032500     WRITE PPC-RUN-TOTALS-REC.
032600*
032700 900-WRITE-RUN-TOTALS-EXIT.
032800     EXIT.
032900*
033000 950-TERMINATE.
033100*
033200     CLOSE CAMPAIGN-TOTALS CAMPAIGN-UPDATES RUN-TOTALS.
033300     DISPLAY "****     PPCMGR0 EOJ     ****".
033400     MOVE "CAMPAIGNS READ                               " TO
033500          WS-DISP-MESSAGE.
033600     MOVE WS-CAMPS-READ TO WS-DISP-VALUE.
033700     DISPLAY WS-DISPLAY-LINE.
033800     MOVE "CAMPAIGNS PAUSED                             " TO
033900          WS-DISP-MESSAGE.
034000     MOVE WS-CAMPS-PAUSED TO WS-DISP-VALUE.
034100     DISPLAY WS-DISPLAY-LINE.
034200     MOVE "CAMPAIGNS RESUMED                            " TO
034300          WS-DISP-MESSAGE.
034400     MOVE WS-CAMPS-RESUMED TO WS-DISP-VALUE.
034500     DISPLAY WS-DISPLAY-LINE.
034600     MOVE "CAMPAIGNS UNCHANGED                          " TO
034700          WS-DISP-MESSAGE.
034800     MOVE WS-CAMPS-UNCHANGED TO WS-DISP-VALUE.
034900     DISPLAY WS-DISPLAY-LINE.
035000     MOVE "CAMPAIGNS NOT ON MASTER (REJECTED)           " TO
035100          WS-DISP-MESSAGE.
035200     MOVE WS-CAMPS-NOT-ON-MASTER TO WS-DISP-VALUE.
035300     DISPLAY WS-DISPLAY-LINE.
035400*
035500 950-TERMINATE-EXIT.
035600     EXIT.
