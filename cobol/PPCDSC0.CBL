000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PPCDSC0.
000300 AUTHOR.         K LOWRY.
000400 INSTALLATION.   RETAIL SYSTEMS - ADVERTISING OPTIMIZATION.
000500 DATE-WRITTEN.   1994-09-19.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PPCDSC0                                                        *
001100*------------------------------------------------------------------*
001200*  KEYWORD DISCOVERY / NEGATIVE KEYWORD MANAGER - STEPS 4 AND 5   *
001300*  OF THE PPC OPTIMIZATION RUN, COMBINED INTO ONE PASS BECAUSE     *
001400*  BOTH RULE SETS READ THE SAME CUSTOMER SEARCH-TERM REPORT AND    *
001500*  A TERM CAN NEVER QUALIFY FOR BOTH (PROMOTION NEEDS ORDERS,      *
001600*  NEGATION NEEDS ZERO SALES).  TERMS ALREADY PROMOTED TO         *
001700*  KEYWORDS (ALREADY-KEYWORD = Y) ARE SKIPPED OUTRIGHT.  A SEARCH  *
001800*  TERM WHOSE CAMPAIGN-ID IS NOT ON THE CAMPAIGN MASTER, OR WHOSE  *
001900*  CAMPAIGN HAS BEEN ARCHIVED, IS REJECTED BEFORE EITHER RULE      *
001910*  SET SEES IT.                                                   *
002000*------------------------------------------------------------------*
002100*  MAINTENANCE                                                    *
002200*  ----------- ---------- ---- --------------------------------- *
002300*  94-09-19     kl   RQ4456  ORIGINAL PROGRAM                     *
002400*  96-02-19     jds  RQ4477  DISC-MIN-ORDERS/DISC-MAX-ACOS-PCT    *
002500*                             AND NEG-MIN-CLICKS/NEG-MIN-SPEND    *
002600*                             MADE PARAMETER-DRIVEN (WERE HARD    *
002700*                             CODED IN THE ORIGINAL)              *
002800*  99-01-11     mwt  RQ5002  Y2K REVIEW - NO DATE FIELDS HELD     *
002900*                             HERE, NO CHANGE REQUIRED            *
003000*  03-05-14     rbg  RQ5219  ADDED DRY-RUN-FLAG SUPPRESSION OF    *
003100*                             NEW-KEYWORD/NEG-KEYWORD OUTPUT AND   *
003200*                             THE RUN-TOTALS CARRYFORWARD RECORD  *
003300*                             FOR THE SUMMARY REPORT               *
003310*  04-11-09     dlh  RQ5389  240-WRITE-NEG-KEYWORD WAS STAMPING   *
003320*                             MATCH-TYPE "NEGEXT" - NOT A VALID   *
003330*                             VALUE.  NEGATIVE KEYWORDS ARE ALWAYS*
003340*                             EXACT MATCH, SAME AS 230.  CHANGED  *
003350*                             TO "EXACT ".                        *
003360*  04-12-02     dlh  RQ5392  ADDED CAMPAIGN MASTER LOOKUP -       *
003370*                             SEARCH-TERM RECORDS FOR A CAMPAIGN  *
003380*                             NOT ON THE MASTER (OR ARCHIVED)     *
003390*                             WERE PROMOTED/NEGATED UNCOUNTED AS  *
003395*                             A REJECT                            *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-390.
003800 OBJECT-COMPUTER.  IBM-390.
003900 SPECIAL-NAMES.
004000     CLASS NUMERIC-TEST IS "0123456789"
004100     UPSI-0 ON STATUS IS PPC-DRY-RUN-UPSI
004200     OFF STATUS IS PPC-LIVE-RUN-UPSI.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004550     SELECT CAMPAIGN-MASTER  ASSIGN TO UT-S-CAMMAST
004560            FILE STATUS IS WS-CAMMAST-STATUS.
004600     SELECT PARM-FILE        ASSIGN TO UT-S-PARMFIL
004700            FILE STATUS IS WS-PARMFIL-STATUS.
004800     SELECT SEARCH-TERMS     ASSIGN TO UT-S-SRCHTRM
004900            FILE STATUS IS WS-SRCHTRM-STATUS.
005000     SELECT NEW-KEYWORDS     ASSIGN TO UT-S-NEWKYWD
005100            FILE STATUS IS WS-NEWKYWD-STATUS.
005200     SELECT NEG-KEYWORDS     ASSIGN TO UT-S-NEGKYWD
005300            FILE STATUS IS WS-NEGKYWD-STATUS.
005400     SELECT RUN-TOTALS       ASSIGN TO UT-S-DSCTOTS
005500            FILE STATUS IS WS-DSCTOTS-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005850 FD  CAMPAIGN-MASTER
005860     RECORDING MODE IS F
005870     LABEL RECORDS ARE STANDARD
005880     DATA RECORD IS PPC-CAMPAIGN-MASTER-REC.
005890     COPY PPCCAMP.
005895*
005900 FD  PARM-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS PPC-PARM-REC.
006300     COPY PPCPCRD.
006400*
006500 FD  SEARCH-TERMS
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS PPC-SEARCH-TERM-REC.
006900     COPY PPCSRCH.
007000*
007100 FD  NEW-KEYWORDS
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS PPC-NEW-KEYWORD-REC.
007500     COPY PPCNEWK.
007600*
007700 FD  NEG-KEYWORDS
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS PPC-NEGATIVE-KEYWORD-REC.
008100     COPY PPCNEGK.
008200*
008300 FD  RUN-TOTALS
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS PPC-RUN-TOTALS-REC.
008700     COPY PPCRCTL.
008800*
008900 WORKING-STORAGE SECTION.
009000 01  WS-FILE-STATUSES.
009050     05  WS-CAMMAST-STATUS        PIC X(02).
009100     05  WS-PARMFIL-STATUS        PIC X(02).
009200         88  PARMFIL-OK               VALUE "00".
009300     05  WS-SRCHTRM-STATUS        PIC X(02).
009400     05  WS-NEWKYWD-STATUS        PIC X(02).
009500     05  WS-NEGKYWD-STATUS        PIC X(02).
009600     05  WS-DSCTOTS-STATUS        PIC X(02).
009700*
009800 01  WS-EOF-SWITCHES.
009850     05  WS-EOF-CAMMAST-SW        PIC X(03)  VALUE "NO ".
009860         88  EOF-CAMPAIGN-MASTER      VALUE "YES".
009900     05  WS-EOF-PARMFIL-SW        PIC X(03)  VALUE "NO ".
010000         88  EOF-PARM-FILE            VALUE "YES".
010100     05  WS-EOF-SRCHTRM-SW        PIC X(03)  VALUE "NO ".
010200         88  EOF-SEARCH-TERMS         VALUE "YES".
010300*
010400 01  WS-RECORD-SWITCHES.
010500     05  WS-ST-VALID-SW           PIC X(01)  VALUE "Y".
010600         88  ST-RECORD-VALID          VALUE "Y".
010700         88  ST-RECORD-INVALID        VALUE "N".
010750     05  WS-CAMP-FOUND-SW         PIC X(01)  VALUE "N".
010760         88  CAMP-WAS-FOUND           VALUE "Y".
010770         88  CAMP-WAS-NOT-FOUND       VALUE "N".
010800     05  WS-DRY-RUN-SW            PIC X(01)  VALUE "N".
010900         88  PPC-DRY-RUN-UPSI         VALUE "Y".
011000         88  PPC-LIVE-RUN-UPSI        VALUE "N".
011100*
011200 01  WS-ACOS-CALL-AREA.
011210*    INTERFACE AREA FOR CALL "PPCACOS" - SIZED TO MATCH ITS
011220*    LINKAGE SECTION EXACTLY, FIELD FOR FIELD.
011230     05  WS-ACOS-CALL-SPEND       PIC 9(7)V99 VALUE ZERO.
011240     05  WS-ACOS-CALL-SALES       PIC 9(8)V99 VALUE ZERO.
011300     05  WS-TERM-ACOS-PCT         PIC 9(3)V99 VALUE ZERO.
011400     05  WS-TERM-ACOS-PCT-R REDEFINES WS-TERM-ACOS-PCT.
011500         10  WS-TERM-ACOS-WHOLE       PIC 9(3).
011600         10  WS-TERM-ACOS-CENTS       PIC 99.
011700*
011800 01  WS-SUGGESTED-BID-FIELDS.
011900     05  WS-SUGG-BID              PIC 9(3)V99 VALUE ZERO.
012000     05  WS-SUGG-BID-R REDEFINES WS-SUGG-BID.
012100         10  WS-SUGG-BID-DOLS         PIC 9(3).
012200         10  WS-SUGG-BID-CENTS        PIC 99.
012300*
012400 01  WS-WASTED-SPEND-FIELDS.
012500     05  WS-TERM-WASTED-SPEND     PIC 9(5)V99 VALUE ZERO.
012600     05  WS-WASTED-SPEND-R REDEFINES WS-TERM-WASTED-SPEND.
012700         10  WS-WASTED-DOLS           PIC 9(5).
012800         10  WS-WASTED-CENTS          PIC 99.
012900*
013000 01  WS-RUN-COUNTERS.
013100     05  WS-TERMS-READ            PIC S9(7) COMP VALUE ZERO.
013200     05  WS-TERMS-PROMOTED        PIC S9(7) COMP VALUE ZERO.
013300     05  WS-TERMS-NEGATED         PIC S9(7) COMP VALUE ZERO.
013400     05  WS-TERMS-REJECTED        PIC S9(7) COMP VALUE ZERO.
013500     05  WS-TOT-WASTED-SPEND      PIC 9(9)V99 VALUE ZERO.
013600*
013700 01  WS-DISPLAY-LINE.
013800     05  WS-DISP-MESSAGE          PIC X(45).
013900     05  WS-DISP-VALUE            PIC Z(9)9.
014000*
014100     COPY PPCPARM.
014110*
014120     COPY PPCCTBL.
014200*
014300 PROCEDURE DIVISION.
014400*
014500 000-MAINLINE.
014600*
014700     PERFORM 050-INITIALIZE THRU 050-INITIALIZE-EXIT.
014750     PERFORM 100-LOAD-CAMPAIGN-MASTER THRU
014760                               100-LOAD-CAMPAIGN-MASTER-EXIT.
014800     PERFORM 800-READ-SEARCH-TERM THRU 800-READ-SEARCH-TERM-EXIT.
014900     PERFORM 200-PROCESS-SEARCH-TERM THRU
015000                               200-PROCESS-SEARCH-TERM-EXIT
015100         UNTIL EOF-SEARCH-TERMS.
015200     PERFORM 900-WRITE-RUN-TOTALS THRU 900-WRITE-RUN-TOTALS-EXIT.
015300     PERFORM 950-TERMINATE THRU 950-TERMINATE-EXIT.
015400     MOVE ZERO TO RETURN-CODE.
015500     GOBACK.
015600*
015700 050-INITIALIZE.
015800*
015900     OPEN INPUT  PARM-FILE.
016000     IF WS-PARMFIL-STATUS IS EQUAL TO "00"
016100        PERFORM 700-LOAD-ONE-PARAMETER THRU
016200                               700-LOAD-ONE-PARAMETER-EXIT
016300           UNTIL EOF-PARM-FILE
016400        CLOSE PARM-FILE
016500     ELSE
016600        DISPLAY "PPCDSC0 - PARM FILE NOT PRESENT, USING DEFAULTS".
016700     IF PPC-DRY-RUN-REQUESTED
016800        SET PPC-DRY-RUN-UPSI TO TRUE
016900     ELSE
017000        SET PPC-LIVE-RUN-UPSI TO TRUE.
017100     OPEN INPUT  CAMPAIGN-MASTER
017110          INPUT  SEARCH-TERMS
017200          OUTPUT NEW-KEYWORDS
017300          OUTPUT NEG-KEYWORDS
017400          OUTPUT RUN-TOTALS.
017500*
017600 050-INITIALIZE-EXIT.
017700     EXIT.
017800*
017810 100-LOAD-CAMPAIGN-MASTER.
017820*
017830     MOVE ZERO TO PPC-CAMP-COUNT.
017840     PERFORM 110-READ-CAMPAIGN-MASTER THRU
017850                               110-READ-CAMPAIGN-MASTER-EXIT.
017860     PERFORM 120-ADD-CAMPAIGN-TO-TABLE THRU
017870                               120-ADD-CAMPAIGN-TO-TABLE-EXIT
017880         UNTIL EOF-CAMPAIGN-MASTER.
017890     CLOSE CAMPAIGN-MASTER.
017891*
017892 100-LOAD-CAMPAIGN-MASTER-EXIT.
017893     EXIT.
017894*
017895 110-READ-CAMPAIGN-MASTER.
017896*
017897     READ CAMPAIGN-MASTER
017898         AT END MOVE "YES" TO WS-EOF-CAMMAST-SW
017899                GO TO 110-READ-CAMPAIGN-MASTER-EXIT.
017900*
017901 110-READ-CAMPAIGN-MASTER-EXIT.
017902     EXIT.
017903*
017904 120-ADD-CAMPAIGN-TO-TABLE.
017905*
017906     IF CAMPAIGN-STATE-VALID AND
017907        PPC-CAMP-COUNT IS LESS THAN 2000
017908        ADD 1 TO PPC-CAMP-COUNT
017909        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-MASTER-REC
017910                              TO CAMPAIGN-ID-TBL (PPC-CAMP-COUNT)
017911        MOVE CAMPAIGN-NAME    TO CAMPAIGN-NAME-TBL (PPC-CAMP-COUNT)
017912        MOVE CAMPAIGN-STATE   TO CAMPAIGN-STATE-TBL (PPC-CAMP-COUNT)
017913        MOVE DAILY-BUDGET     TO DAILY-BUDGET-TBL (PPC-CAMP-COUNT)
017914        MOVE TARGET-ACOS-PCT  TO
017915                            TARGET-ACOS-PCT-TBL (PPC-CAMP-COUNT)
017916     ELSE
017917        DISPLAY "PPCDSC0 - CAMPAIGN MASTER REJECT - BAD STATE/ID "
017918        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-MASTER-REC TO WS-DISP-VALUE
017919        DISPLAY WS-DISP-VALUE.
017920     PERFORM 110-READ-CAMPAIGN-MASTER THRU
017921                               110-READ-CAMPAIGN-MASTER-EXIT.
017922*
017923 120-ADD-CAMPAIGN-TO-TABLE-EXIT.
017924     EXIT.
017925*
017930 140-EDIT-SEARCH-TERM.
018000*
018100     MOVE "Y" TO WS-ST-VALID-SW.
018200     IF CAMPAIGN-ID OF PPC-SEARCH-TERM-REC IS NOT NUMERIC OR
018300        IMPRESSIONS                         IS NOT NUMERIC OR
018400        CLICKS                               IS NOT NUMERIC OR
018500        SPEND                                IS NOT NUMERIC OR
018600        SALES                                IS NOT NUMERIC OR
018700        ORDERS                               IS NOT NUMERIC
018800        MOVE "N" TO WS-ST-VALID-SW
018900        GO TO 140-EDIT-SEARCH-TERM-EXIT.
019000     IF ALREADY-KEYWORD IS NOT EQUAL TO "Y" AND
019100        ALREADY-KEYWORD IS NOT EQUAL TO "N"
019200        MOVE "N" TO WS-ST-VALID-SW
019210        GO TO 140-EDIT-SEARCH-TERM-EXIT.
019220     PERFORM 350-FIND-CAMPAIGN THRU 350-FIND-CAMPAIGN-EXIT.
019230     IF CAMP-WAS-NOT-FOUND
019240        MOVE "N" TO WS-ST-VALID-SW
019250        GO TO 140-EDIT-SEARCH-TERM-EXIT.
019260     IF CAMP-TBL-ARCHIVED (CAMP-IDX)
019270        MOVE "N" TO WS-ST-VALID-SW.
019300*
019400 140-EDIT-SEARCH-TERM-EXIT.
019500     EXIT.
019600*
019610 350-FIND-CAMPAIGN.
019620*
019630     SET CAMP-WAS-NOT-FOUND TO TRUE.
019640     SET CAMP-IDX TO 1.
019650     SEARCH ALL PPC-CAMP-ENTRY
019660         AT END
019670             SET CAMP-WAS-NOT-FOUND TO TRUE
019680         WHEN CAMPAIGN-ID-TBL (CAMP-IDX) IS EQUAL TO
019690                                  CAMPAIGN-ID OF PPC-SEARCH-TERM-REC
019700             SET CAMP-WAS-FOUND TO TRUE.
019710*
019720 350-FIND-CAMPAIGN-EXIT.
019730     EXIT.
019740*
019750 200-PROCESS-SEARCH-TERM.
019800*
019900     PERFORM 140-EDIT-SEARCH-TERM THRU 140-EDIT-SEARCH-TERM-EXIT.
020000     IF ST-RECORD-INVALID
020100        ADD 1 TO WS-TERMS-REJECTED
020200        GO TO 200-PROCESS-SEARCH-TERM-EXIT.
020300     ADD 1 TO WS-TERMS-READ.
020400     IF TERM-ALREADY-KEYWORD
020500        GO TO 200-PROCESS-SEARCH-TERM-EXIT.
020600     PERFORM 210-APPLY-DISCOVERY-RULE THRU
020700                               210-APPLY-DISCOVERY-RULE-EXIT.
020800     PERFORM 220-APPLY-NEGATIVE-RULE THRU
020900                               220-APPLY-NEGATIVE-RULE-EXIT.
021000*
021100 200-PROCESS-SEARCH-TERM-EXIT.
021200     PERFORM 800-READ-SEARCH-TERM THRU 800-READ-SEARCH-TERM-EXIT.
021300     EXIT.
021400*
021500 210-APPLY-DISCOVERY-RULE.
021600*
021700     IF ORDERS IS LESS THAN PPC-DISC-MIN-ORDERS
021800        GO TO 210-APPLY-DISCOVERY-RULE-EXIT.
021900     IF SALES IS EQUAL TO ZERO
022000        GO TO 210-APPLY-DISCOVERY-RULE-EXIT.
022100     PERFORM 250-CALC-TERM-ACOS THRU 250-CALC-TERM-ACOS-EXIT.
022200     IF WS-TERM-ACOS-PCT IS GREATER THAN PPC-DISC-MAX-ACOS-PCT
022300        GO TO 210-APPLY-DISCOVERY-RULE-EXIT.
022400     IF CLICKS IS EQUAL TO ZERO
022500        MOVE PPC-MIN-BID TO WS-SUGG-BID
022600     ELSE
022700        COMPUTE WS-SUGG-BID ROUNDED = SPEND / CLICKS
022800        PERFORM 215-CLAMP-SUGGESTED-BID THRU
022900                               215-CLAMP-SUGGESTED-BID-EXIT.
023000     ADD 1 TO WS-TERMS-PROMOTED.
023100     PERFORM 230-WRITE-NEW-KEYWORD THRU 230-WRITE-NEW-KEYWORD-EXIT.
023200*
023300 210-APPLY-DISCOVERY-RULE-EXIT.
023400     EXIT.
023500*
023600 215-CLAMP-SUGGESTED-BID.
023700*
023800     IF WS-SUGG-BID IS LESS THAN PPC-MIN-BID
023900        MOVE PPC-MIN-BID TO WS-SUGG-BID.
024000     IF WS-SUGG-BID IS GREATER THAN PPC-MAX-BID
024100        MOVE PPC-MAX-BID TO WS-SUGG-BID.
024200*
024300 215-CLAMP-SUGGESTED-BID-EXIT.
024400     EXIT.
024500*
024600 220-APPLY-NEGATIVE-RULE.
024700*
024800     IF SALES IS NOT EQUAL TO ZERO
024900        GO TO 220-APPLY-NEGATIVE-RULE-EXIT.
025000     IF ORDERS IS NOT EQUAL TO ZERO
025100        GO TO 220-APPLY-NEGATIVE-RULE-EXIT.
025200     IF CLICKS IS LESS THAN PPC-NEG-MIN-CLICKS
025300        GO TO 220-APPLY-NEGATIVE-RULE-EXIT.
025400     IF SPEND IS LESS THAN PPC-NEG-MIN-SPEND
025500        GO TO 220-APPLY-NEGATIVE-RULE-EXIT.
025600     MOVE SPEND TO WS-TERM-WASTED-SPEND.
025700     ADD WS-TERM-WASTED-SPEND TO WS-TOT-WASTED-SPEND.
025800     ADD 1 TO WS-TERMS-NEGATED.
025900     PERFORM 240-WRITE-NEG-KEYWORD THRU 240-WRITE-NEG-KEYWORD-EXIT.
026000*
026100 220-APPLY-NEGATIVE-RULE-EXIT.
026200     EXIT.
026300*
026400 230-WRITE-NEW-KEYWORD.
026500*
026600     IF PPC-LIVE-RUN-REQUESTED
026700        MOVE CAMPAIGN-ID OF PPC-SEARCH-TERM-REC TO
026800             CAMPAIGN-ID OF PPC-NEW-KEYWORD-REC
026900        MOVE SEARCH-TERM        TO KEYWORD-TEXT OF PPC-NEW-KEYWORD-REC
027000        MOVE "EXACT "           TO MATCH-TYPE   OF PPC-NEW-KEYWORD-REC
027100        MOVE WS-SUGG-BID        TO SUGGESTED-BID
027200        WRITE PPC-NEW-KEYWORD-REC.
027300*
027400 230-WRITE-NEW-KEYWORD-EXIT.
027500     EXIT.
027600*
027700 240-WRITE-NEG-KEYWORD.
027800*
027900     IF PPC-LIVE-RUN-REQUESTED
028000        MOVE CAMPAIGN-ID OF PPC-SEARCH-TERM-REC TO
028100             CAMPAIGN-ID OF PPC-NEGATIVE-KEYWORD-REC
028200        MOVE SEARCH-TERM        TO
028300             KEYWORD-TEXT OF PPC-NEGATIVE-KEYWORD-REC
028400        MOVE "EXACT "           TO
028500             MATCH-TYPE   OF PPC-NEGATIVE-KEYWORD-REC
028600        MOVE WS-TERM-WASTED-SPEND TO WASTED-SPEND
028700        WRITE PPC-NEGATIVE-KEYWORD-REC.
028800*
028900 240-WRITE-NEG-KEYWORD-EXIT.
029000     EXIT.
029100*
029200 250-CALC-TERM-ACOS.
029300*
029400     MOVE SPEND TO WS-ACOS-CALL-SPEND.
029500     MOVE SALES TO WS-ACOS-CALL-SALES.
029600     CALL "PPCACOS" USING WS-ACOS-CALL-SPEND, WS-ACOS-CALL-SALES,
029700          WS-TERM-ACOS-PCT.
030000*
030200 250-CALC-TERM-ACOS-EXIT.
030300     EXIT.
030400*
030500 700-LOAD-ONE-PARAMETER.
030600*
030700     READ PARM-FILE
030800         AT END MOVE "YES" TO WS-EOF-PARMFIL-SW
030900                GO TO 700-LOAD-ONE-PARAMETER-EXIT.
031000     EVALUATE PPC-PARM-KEY
031100         WHEN "DISC-MIN-ORDERS"
031200             MOVE PPC-PARM-VALUE TO PPC-DISC-MIN-ORDERS
031300         WHEN "DISC-MAX-ACOS-PCT"
031400             MOVE PPC-PARM-VALUE TO PPC-DISC-MAX-ACOS-PCT
031500         WHEN "NEG-MIN-CLICKS"
031600             MOVE PPC-PARM-VALUE TO PPC-NEG-MIN-CLICKS
031700         WHEN "NEG-MIN-SPEND"
031800             MOVE PPC-PARM-VALUE TO PPC-NEG-MIN-SPEND
031900         WHEN "MIN-BID"
032000             MOVE PPC-PARM-VALUE TO PPC-MIN-BID
032100         WHEN "MAX-BID"
032200             MOVE PPC-PARM-VALUE TO PPC-MAX-BID
032300         WHEN "DRY-RUN-FLAG"
032400             MOVE PPC-PARM-VALUE(1:1) TO PPC-DRY-RUN-FLAG
032500         WHEN OTHER
032600             CONTINUE
032700     END-EVALUATE.
032800*
032900 700-LOAD-ONE-PARAMETER-EXIT.
033000     EXIT.
033100*
033200 800-READ-SEARCH-TERM.
033300*
033400     READ SEARCH-TERMS
033500         AT END MOVE "YES" TO WS-EOF-SRCHTRM-SW.
033600*
033700 800-READ-SEARCH-TERM-EXIT.
033800     EXIT.
033900*
034000 900-WRITE-RUN-TOTALS.
034100*
034200     MOVE ZERO TO RUN-TOT-KEYWORDS-READ, RUN-TOT-KEYWORDS-RAISED,
034300                  RUN-TOT-KEYWORDS-LOWERED,
034400                  RUN-TOT-KEYWORDS-HELD,
034500                  RUN-TOT-KEYWORDS-REJECTD,
034600                  RUN-TOT-CAMPS-PAUSED,
034700                  RUN-TOT-CAMPS-RESUMED.
034800     MOVE WS-TERMS-READ      TO RUN-TOT-TERMS-READ.
034900     MOVE WS-TERMS-PROMOTED  TO RUN-TOT-TERMS-PROMOTED.
035000     MOVE WS-TERMS-NEGATED   TO RUN-TOT-TERMS-NEGATED.
035100     MOVE WS-TERMS-REJECTED  TO RUN-TOT-TERMS-REJECTD.
035200     WRITE PPC-RUN-TOTALS-REC.
035300*
035400 900-WRITE-RUN-TOTALS-EXIT.
035500     EXIT.
035600*
035700 950-TERMINATE.
035800*
035900     CLOSE SEARCH-TERMS NEW-KEYWORDS NEG-KEYWORDS RUN-TOTALS.
036000     DISPLAY "****     PPCDSC0 EOJ     ****".
036100     MOVE "SEARCH TERMS READ                           " TO
036200          WS-DISP-MESSAGE.
036300     MOVE WS-TERMS-READ TO WS-DISP-VALUE.
036400     DISPLAY WS-DISPLAY-LINE.
036500     MOVE "TERMS PROMOTED TO NEW KEYWORDS               " TO
036600          WS-DISP-MESSAGE.
036700     MOVE WS-TERMS-PROMOTED TO WS-DISP-VALUE.
036800     DISPLAY WS-DISPLAY-LINE.
036900     MOVE "TERMS FLAGGED NEGATIVE                       " TO
037000          WS-DISP-MESSAGE.
037100     MOVE WS-TERMS-NEGATED TO WS-DISP-VALUE.
037200     DISPLAY WS-DISPLAY-LINE.
037300     MOVE "SEARCH TERMS REJECTED (INVALID)              " TO
037400          WS-DISP-MESSAGE.
037500     MOVE WS-TERMS-REJECTED TO WS-DISP-VALUE.
037600     DISPLAY WS-DISPLAY-LINE.
037700     MOVE "TOTAL WASTED SPEND RECOVERED (WHOLE DOLLARS) " TO
037800          WS-DISP-MESSAGE.
037900     MOVE WS-TOT-WASTED-SPEND TO WS-DISP-VALUE.
038000     DISPLAY WS-DISPLAY-LINE.
038100*
038200 950-TERMINATE-EXIT.
038300     EXIT.
