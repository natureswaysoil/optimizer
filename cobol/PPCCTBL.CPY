000100******************************************************************
000200*  PPCCTBL  -  CAMPAIGN MASTER IN-STORAGE TABLE                  *
000300*------------------------------------------------------------------*
000400*  WORKING-STORAGE COPY.  EVERY PROGRAM THAT NEEDS CAMPAIGN DATA  *
000500*  READS UT-S-CAMMAST ONCE AT THE TOP OF THE RUN AND LOADS ITS    *
000600*  OWN COPY OF THIS TABLE (SEE PARAGRAPH 100-LOAD-CAMPAIGN-       *
000700*  MASTER) - NO CAMPAIGN STATE IS SHARED BETWEEN PROGRAMS EXCEPT  *
000800*  THROUGH THE FILES.  THE MASTER ARRIVES IN ASCENDING            *
000900*  CAMPAIGN-ID ORDER SO THE TABLE IS SEARCHED WITH SEARCH ALL     *
001000*  (BINARY SEARCH) RATHER THAN A LINEAR SEARCH VARYING.           *
001100*------------------------------------------------------------------*
001200*  MAINTENANCE                                                    *
001300*  ----------- ---------- ---- --------------------------------- *
001400*  97-06-01     jds  RQ4490  SPLIT OUT OF PPCCAMP - TABLE         *
001500*                             CONVERTED TO SEARCH ALL (WAS A      *
001600*                             LINEAR SEARCH VARYING CAMP-IDX)     *
001700******************************************************************
001800 01  PPC-CAMPAIGN-TABLE.
001900     05  PPC-CAMP-COUNT           PIC S9(4) COMP VALUE ZERO.
002000     05  PPC-CAMP-ENTRY OCCURS 2000 TIMES
002100                        ASCENDING KEY IS CAMPAIGN-ID-TBL
002200                        INDEXED BY CAMP-IDX.
002300         10  CAMPAIGN-ID-TBL          PIC 9(10).
002400         10  CAMPAIGN-NAME-TBL        PIC X(30).
002500         10  CAMPAIGN-NAME-TBL-R REDEFINES CAMPAIGN-NAME-TBL.
002600             15  CAMPAIGN-NAME-20-TBL      PIC X(20).
002700             15  FILLER                    PIC X(10).
002800         10  CAMPAIGN-STATE-TBL       PIC X(08).
002900             88  CAMP-TBL-ENABLED         VALUE "ENABLED ".
003000             88  CAMP-TBL-PAUSED          VALUE "PAUSED  ".
003100             88  CAMP-TBL-ARCHIVED        VALUE "ARCHIVED".
003200         10  DAILY-BUDGET-TBL         PIC 9(5)V99.
003300         10  DAILY-BUDGET-TBL-R REDEFINES DAILY-BUDGET-TBL.
003400             15  DAILY-BUDGET-DOLS-TBL     PIC 9(5).
003500             15  DAILY-BUDGET-CENTS-TBL    PIC 99.
003600         10  TARGET-ACOS-PCT-TBL      PIC 9(3)V99.
