000100******************************************************************
000200*  PPCNEWK  -  NEW KEYWORD RECORD (UNIT 4 OUTPUT - DISCOVERY)    *
000300*------------------------------------------------------------------*
000400*  PROMOTED CUSTOMER SEARCH TERMS, ALWAYS EXACT MATCH.           *
000500*  SUPPRESSED ENTIRELY WHEN PPC-DRY-RUN-REQUESTED IS ON.         *
000600*------------------------------------------------------------------*
000700*  MAINTENANCE                                                    *
000800*  ----------- ---------- ---- --------------------------------- *
000900*  94-09-19     kl   RQ4456  ORIGINAL LAYOUT                      *
001000******************************************************************
001100 01  PPC-NEW-KEYWORD-REC.
001200     05  CAMPAIGN-ID              PIC 9(10).
001300     05  KEYWORD-TEXT             PIC X(30).
001400     05  MATCH-TYPE               PIC X(06).
001500     05  SUGGESTED-BID            PIC 9(3)V99.
001600     05  FILLER                   PIC X(04).
