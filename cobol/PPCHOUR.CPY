000100******************************************************************
000200*  PPCHOUR  -  HOURLY PERFORMANCE PROFILE RECORD                 *
000300*------------------------------------------------------------------*
000400*  ONE ROW PER CAMPAIGN PER HOUR-OF-DAY (00-23), WINDOW TOTALS.  *
000500*  UT-S-HOURPRF ARRIVES SORTED ASCENDING CAMPAIGN-ID, THEN       *
000600*  HOUR-OF-DAY WITHIN CAMPAIGN-ID - READ BY PPCDAY0 ONLY.        *
000700*------------------------------------------------------------------*
000800*  MAINTENANCE                                                    *
000900*  ----------- ---------- ---- --------------------------------- *
001000*  95-04-27     kl   RQ4465  ORIGINAL LAYOUT                      *
001100******************************************************************
001200 01  PPC-HOURLY-PERF-REC.
001300     05  CAMPAIGN-ID              PIC 9(10).
001400     05  HOUR-OF-DAY              PIC 9(02).
001500     05  CLICKS                   PIC 9(5).
001600     05  SPEND                    PIC 9(5)V99.
001700     05  SALES                    PIC 9(6)V99.
001800     05  FILLER                   PIC X(02).
