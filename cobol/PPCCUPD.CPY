000100******************************************************************
000200*  PPCCUPD  -  CAMPAIGN UPDATE RECORD (UNIT 3 OUTPUT)            *
000300*------------------------------------------------------------------*
000400*  ONE ROW PER CAMPAIGN WHOSE STATE CHANGES (PAUSE OR RESUME).   *
000500*  SUPPRESSED ENTIRELY WHEN PPC-DRY-RUN-REQUESTED IS ON.         *
000600*------------------------------------------------------------------*
000700*  MAINTENANCE                                                    *
000800*  ----------- ---------- ---- --------------------------------- *
000900*  94-03-21     kl   RQ4441  ORIGINAL LAYOUT                      *
001000******************************************************************
001100 01  PPC-CAMPAIGN-UPDATE-REC.
001200     05  CAMPAIGN-ID              PIC 9(10).
001300     05  OLD-STATE                PIC X(08).
001400     05  NEW-STATE                PIC X(08).
001500     05  ACOS-PCT                 PIC 9(3)V99.
001600     05  REASON                   PIC X(20).
001700     05  FILLER                   PIC X(04).
