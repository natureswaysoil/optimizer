000100******************************************************************
000200*  PPCCAMP  -  CAMPAIGN MASTER RECORD                            *
000300*------------------------------------------------------------------*
000400*  FD RECORD FOR UT-S-CAMMAST.  THE IN-STORAGE TABLE BUILT FROM   *
000500*  THIS RECORD AT PROGRAM START LIVES IN COPYBOOK PPCCTBL - SEE   *
000600*  THAT MEMBER FOR THE SEARCH ALL (BINARY SEARCH) LAYOUT.         *
000700*------------------------------------------------------------------*
000800*  MAINTENANCE                                                    *
000900*  ----------- ---------- ---- --------------------------------- *
001000*  93-11-02     kl   RQ4410  ORIGINAL LAYOUT                      *
001100*  97-06-01     jds  RQ4490  TABLE PORTION SPLIT OUT TO PPCCTBL   *
001200*                             SO THE FD COPY AND THE WORKING-     *
001300*                             STORAGE COPY DON'T FIGHT OVER ONE   *
001400*                             01-LEVEL NAME                       *
001500******************************************************************
001600 01  PPC-CAMPAIGN-MASTER-REC.
001700     05  CAMPAIGN-ID              PIC 9(10).
001800     05  CAMPAIGN-NAME            PIC X(30).
001900     05  CAMPAIGN-STATE           PIC X(08).
002000         88  CAMPAIGN-ENABLED         VALUE "ENABLED ".
002100         88  CAMPAIGN-PAUSED          VALUE "PAUSED  ".
002200         88  CAMPAIGN-ARCHIVED        VALUE "ARCHIVED".
002300         88  CAMPAIGN-STATE-VALID     VALUES "ENABLED ",
002400                                             "PAUSED  ",
002500                                             "ARCHIVED".
002600     05  DAILY-BUDGET             PIC 9(5)V99.
002700     05  TARGETING-TYPE           PIC X(06).
002800     05  CAMPAIGN-TYPE            PIC X(02).
002900     05  TARGET-ACOS-PCT          PIC 9(3)V99.
003000     05  FILLER                   PIC X(04).
