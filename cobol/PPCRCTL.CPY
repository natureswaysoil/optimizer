000100******************************************************************
000200*  PPCRCTL  -  RUN TOTALS CARRYFORWARD RECORD (INTERNAL)         *
000300*------------------------------------------------------------------*
000400*  NOT ONE OF THE FILES IN THE ORIGINAL JOB STREAM.  PPCBID0,      *
000500*  PPCMGR0 AND PPCDSC0 EACH WRITE ONE OF THESE RECORDS AT END OF   *
000600*  RUN, POPULATING ONLY THE FIELDS THAT BELONG TO THEIR OWN STEP   *
000700*  AND ZEROING THE REST, SO PPCRPT0 CAN BUILD THE "FINAL TOTALS    *
000800*  BLOCK" OF THE SUMMARY REPORT WITHOUT RE-READING THREE OTHER      *
000900*  STEPS' INPUT FILES.  WRITTEN ON EVERY RUN REGARDLESS OF         *
001000*  DRY-RUN-FLAG - THIS IS PLUMBING, NOT A REPORTED DELIVERABLE.    *
001100*------------------------------------------------------------------*
001200*  MAINTENANCE                                                    *
001300*  ----------- ---------- ---- --------------------------------- *
001400*  03-05-14     rbg  RQ5219  ORIGINAL LAYOUT - SUMMARY REPORT'S    *
001500*                             GRAND TOTALS BLOCK NEEDED COUNTS     *
001600*                             FROM STEPS IT DOES NOT READ ITSELF   *
001700******************************************************************
001800 01  PPC-RUN-TOTALS-REC.
001900     05  RUN-TOT-KEYWORDS-READ    PIC 9(7).
002000     05  RUN-TOT-KEYWORDS-RAISED  PIC 9(7).
002100     05  RUN-TOT-KEYWORDS-LOWERED PIC 9(7).
002200     05  RUN-TOT-KEYWORDS-HELD    PIC 9(7).
002300     05  RUN-TOT-KEYWORDS-REJECTD PIC 9(7).
002400     05  RUN-TOT-CAMPS-PAUSED     PIC 9(5).
002500     05  RUN-TOT-CAMPS-RESUMED    PIC 9(5).
002600     05  RUN-TOT-TERMS-READ       PIC 9(7).
002700     05  RUN-TOT-TERMS-PROMOTED   PIC 9(7).
002800     05  RUN-TOT-TERMS-NEGATED    PIC 9(7).
002900     05  RUN-TOT-TERMS-REJECTD    PIC 9(7).
003000     05  FILLER                   PIC X(08).
