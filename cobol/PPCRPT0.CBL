000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PPCRPT0.
000300 AUTHOR.         K LOWRY.
000400 INSTALLATION.   RETAIL SYSTEMS - ADVERTISING OPTIMIZATION.
000500 DATE-WRITTEN.   1994-03-21.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PPCRPT0                                                        *
001100*------------------------------------------------------------------*
001200*  DATA EXPORT / SUMMARY REPORT - STEP 6, THE LAST STEP OF THE     *
001300*  PPC OPTIMIZATION RUN.  LOADS THE CAMPAIGN MASTER TABLE, THEN    *
001400*  FOR EVERY CAMPAIGN ON THE MASTER (INCLUDING ONES WITH NO        *
001500*  ACTIVITY AT ALL) MATCHES IT AGAINST PPCBID0'S CAMPAIGN-TOTALS   *
001600*  WORK FILE, RE-RUNS THE SAME PAUSE/RESUME DECISION PPCMGR0 MADE  *
001700*  (CALLING PPCSTCH) TO GET THE STATE THE CAMPAIGN ENDS THE RUN    *
001800*  IN, WRITES ONE CAMPAIGN-EXPORT RECORD AND ONE DETAIL LINE OF    *
001900*  THE SUMMARY REPORT.  THE THREE RUN-TOTALS CARRYFORWARD FILES    *
002000*  FROM PPCBID0, PPCMGR0 AND PPCDSC0 ARE READ ONCE AT THE TOP OF   *
002100*  THE RUN TO BUILD THE REPORT'S FINAL TOTALS BLOCK WITHOUT        *
002200*  RE-READING THOSE STEPS' INPUT FILES.  THE EXPORT AND THE        *
002300*  REPORT ARE ALWAYS PRODUCED, EVEN ON A DRY RUN - ONLY THE REPORT *
002400*  CARRIES THE DRY-RUN BANNER.                                     *
002500*------------------------------------------------------------------*
002600*  MAINTENANCE                                                    *
002700*  ----------- ---------- ---- --------------------------------- *
002800*  94-03-21     kl   RQ4441  ORIGINAL PROGRAM                     *
002900*  97-06-01     jds  RQ4490  SEARCH ALL CONVERSION (CAMPAIGN      *
003000*                             TABLE WAS A LINEAR SEARCH)          *
003100*  98-10-30     mwt  RQ5001  Y2K REVIEW - RPT-DATE IS SUPPLIED BY *
003200*                             THE CALLING JCL, NO CHANGE REQUIRED *
003300*  03-05-14     rbg  RQ5219  ADDED RUN-TOTALS CARRYFORWARD READS, *
003400*                             DRY-RUN BANNER ON HEADER 2           *
003410*  04-11-09     dlh  RQ5388  GRAND TOTALS WAS COUNTING EVERY       *
003420*                             PAUSE/RESUME TWICE - ONCE FROM THE   *
003430*                             MGR-TOTALS-IN CARRYFORWARD, ONCE     *
003440*                             FROM OUR OWN RE-DERIVED PPCSTCH      *
003450*                             CALL.  260-WRITE-EXPORT-RECORD NO    *
003460*                             LONGER RE-INCREMENTS THE COUNT.      *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-390.
003900 OBJECT-COMPUTER.  IBM-390.
004000 SPECIAL-NAMES.
004100     CLASS NUMERIC-TEST IS "0123456789"
004200     UPSI-0 ON STATUS IS PPC-DRY-RUN-UPSI
004300     OFF STATUS IS PPC-LIVE-RUN-UPSI.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PARM-FILE        ASSIGN TO UT-S-PARMFIL
004800            FILE STATUS IS WS-PARMFIL-STATUS.
004900     SELECT CAMPAIGN-MASTER  ASSIGN TO UT-S-CAMMAST
005000            FILE STATUS IS WS-CAMMAST-STATUS.
005100     SELECT CAMPAIGN-TOTALS  ASSIGN TO UT-S-CAMTOTS
005200            FILE STATUS IS WS-CAMTOTS-STATUS.
005300     SELECT BID-TOTALS-IN    ASSIGN TO UT-S-BIDTOTS
005400            FILE STATUS IS WS-BIDTOTS-STATUS.
005500     SELECT MGR-TOTALS-IN    ASSIGN TO UT-S-MGRTOTS
005600            FILE STATUS IS WS-MGRTOTS-STATUS.
005700     SELECT DSC-TOTALS-IN    ASSIGN TO UT-S-DSCTOTS
005800            FILE STATUS IS WS-DSCTOTS-STATUS.
005900     SELECT CAMPAIGN-EXPORT  ASSIGN TO UT-S-CAMEXPT
006000            FILE STATUS IS WS-CAMEXPT-STATUS.
006100     SELECT SUMMARY-REPORT   ASSIGN TO UT-S-SUMRPT
006200            FILE STATUS IS WS-SUMRPT-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PARM-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS PPC-PARM-REC.
007000     COPY PPCPCRD.
007100*
007200 FD  CAMPAIGN-MASTER
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS PPC-CAMPAIGN-MASTER-REC.
007600     COPY PPCCAMP.
007700*
007800 FD  CAMPAIGN-TOTALS
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS PPC-CAMPAIGN-TOTALS-REC.
008200     COPY PPCCTOT.
008300*
008400 FD  BID-TOTALS-IN
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS PPC-BID-TOTALS-REC.
008800*    CARRYFORWARD FROM PPCBID0 - SAME LAYOUT AS PPCRCTL, COPY
008900*    REPLACING SO ALL THREE CARRYFORWARD FILES CAN BE OPEN AT
009000*    ONCE WITHOUT THREE FDS FIGHTING OVER ONE 01-LEVEL NAME.
009100     COPY PPCRCTL REPLACING PPC-RUN-TOTALS-REC BY PPC-BID-TOTALS-REC.
009200*
009300 FD  MGR-TOTALS-IN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS PPC-MGR-TOTALS-REC.
009700     COPY PPCRCTL REPLACING PPC-RUN-TOTALS-REC BY PPC-MGR-TOTALS-REC.
009800*
009900 FD  DSC-TOTALS-IN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     DATA RECORD IS PPC-DSC-TOTALS-REC.
010300     COPY PPCRCTL REPLACING PPC-RUN-TOTALS-REC BY PPC-DSC-TOTALS-REC.
010400*
010500 FD  CAMPAIGN-EXPORT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS PPC-EXPORT-REC.
010900     COPY PPCEXPT.
011000*
011100 FD  SUMMARY-REPORT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     DATA RECORD IS SR-PRINT-LINE.
011600 01  SR-PRINT-LINE                PIC X(80).
011700*
011800 WORKING-STORAGE SECTION.
011900 01  WS-FILE-STATUSES.
012000     05  WS-PARMFIL-STATUS        PIC X(02).
012100         88  PARMFIL-OK               VALUE "00".
012200     05  WS-CAMMAST-STATUS        PIC X(02).
012300     05  WS-CAMTOTS-STATUS        PIC X(02).
012400         88  CAMTOTS-OK               VALUE "00".
012500     05  WS-BIDTOTS-STATUS        PIC X(02).
012600         88  BIDTOTS-OK               VALUE "00".
012700     05  WS-MGRTOTS-STATUS        PIC X(02).
012800         88  MGRTOTS-OK               VALUE "00".
012900     05  WS-DSCTOTS-STATUS        PIC X(02).
013000         88  DSCTOTS-OK               VALUE "00".
013100     05  WS-CAMEXPT-STATUS        PIC X(02).
013200     05  WS-SUMRPT-STATUS         PIC X(02).
013300*
013400 01  WS-EOF-SWITCHES.
013500     05  WS-EOF-PARMFIL-SW        PIC X(03)  VALUE "NO ".
013600         88  EOF-PARM-FILE            VALUE "YES".
013700     05  WS-EOF-CAMMAST-SW        PIC X(03)  VALUE "NO ".
013800         88  EOF-CAMPAIGN-MASTER      VALUE "YES".
013900     05  WS-EOF-CAMTOTS-SW        PIC X(03)  VALUE "NO ".
014000         88  EOF-CAMPAIGN-TOTALS      VALUE "YES".
014100*
014200 01  WS-RECORD-SWITCHES.
014300     05  WS-DRY-RUN-SW            PIC X(01)  VALUE "N".
014400         88  PPC-DRY-RUN-UPSI         VALUE "Y".
014500         88  PPC-LIVE-RUN-UPSI        VALUE "N".
014600     05  WS-STATE-CHANGED-SW      PIC X(01)  VALUE "N".
014700         88  RPT-STATE-DID-CHANGE     VALUE "Y".
014800*
014900 01  WS-STCH-CALL-AREA.
015000*    INTERFACE AREA FOR CALL "PPCSTCH" - SIZED TO MATCH ITS
015100*    LINKAGE SECTION EXACTLY, FIELD FOR FIELD.
015200     05  WS-STCH-OLD-STATE        PIC X(08).
015300     05  WS-STCH-OLD-STATE-R REDEFINES WS-STCH-OLD-STATE.
015400         10  WS-STCH-OLD-STATE-LEFT4  PIC X(04).
015500         10  WS-STCH-OLD-STATE-RGHT4  PIC X(04).
015600     05  WS-STCH-CLICKS           PIC 9(7).
015700     05  WS-STCH-SALES            PIC 9(8)V99.
015800     05  WS-STCH-SPEND            PIC 9(7)V99.
015900     05  WS-STCH-SPEND-R REDEFINES WS-STCH-SPEND.
016000         10  WS-STCH-SPEND-DOLS       PIC 9(7).
016100         10  WS-STCH-SPEND-CENTS      PIC 99.
016200     05  WS-STCH-ACOS-PCT         PIC 9(3)V99.
016250     05  WS-STCH-PAUSE-ACOS-PCT   PIC 9(3)V99.
016260     05  WS-STCH-RESUME-ACOS-PCT  PIC 9(3)V99.
016270     05  WS-STCH-MIN-CLICKS-PAUSE PIC 9(5).
016300     05  WS-STCH-NEW-STATE        PIC X(08).
016400     05  WS-STCH-STATE-CHANGED-SW PIC X(01).
016500         88  STCH-STATE-DID-CHANGE    VALUE "Y".
016600     05  WS-STCH-REASON           PIC X(20).
016700*
016800 01  WS-ACOS-CALL-AREA.
016900*    INTERFACE AREA FOR CALL "PPCACOS".
017000     05  WS-ACOS-CALL-SPEND       PIC 9(7)V99 VALUE ZERO.
017100     05  WS-ACOS-CALL-SALES       PIC 9(8)V99 VALUE ZERO.
017200*
017300 01  WS-CURRENT-TOTALS.
017310*    HOLDS THE TOTALS FOR THE CAMPAIGN 160-FIND-MATCHING-TOTALS
017320*    JUST RESOLVED - ZERO WHEN THE CAMPAIGN HAD NO KEYWORD-PERF
017330*    ACTIVITY.  THE DOWNSTREAM PARAGRAPHS USE THIS COPY, NEVER
017340*    THE PPC-CAMPAIGN-TOTALS-REC BUFFER DIRECTLY, SO THE LOOK-
017350*    AHEAD READ FOR THE NEXT CAMPAIGN CANNOT OVERLAY DATA THAT
017360*    IS STILL NEEDED FOR THE CURRENT ONE.
017400     05  WS-CUR-IMPRESSIONS       PIC 9(9).
017500     05  WS-CUR-CLICKS            PIC 9(7).
017600     05  WS-CUR-SPEND             PIC 9(7)V99.
017610     05  WS-CUR-SALES             PIC 9(8)V99.
017620     05  WS-CUR-ORDERS            PIC 9(6).
017630     05  WS-CUR-ACOS-PCT          PIC 9(3)V99.
017640     05  WS-CUR-BID-CHANGES       PIC 9(5).
017650*
017700 01  WS-RUN-COUNTERS.
017800     05  WS-CAMPS-EXPORTED        PIC S9(5) COMP VALUE ZERO.
017900     05  WS-CAMPS-WITH-ACTIVITY   PIC S9(5) COMP VALUE ZERO.
018000     05  WS-TOTALS-ORPHANED       PIC S9(5) COMP VALUE ZERO.
018100*
018200 01  WS-GRAND-TOTALS.
018300     05  WS-GT-KEYWORDS-READ      PIC 9(7) VALUE ZERO.
018400     05  WS-GT-KEYWORDS-RAISED    PIC 9(7) VALUE ZERO.
018500     05  WS-GT-KEYWORDS-LOWERED   PIC 9(7) VALUE ZERO.
018600     05  WS-GT-KEYWORDS-HELD      PIC 9(7) VALUE ZERO.
018700     05  WS-GT-KEYWORDS-REJECTD   PIC 9(7) VALUE ZERO.
018800     05  WS-GT-CAMPS-PAUSED       PIC 9(5) VALUE ZERO.
018900     05  WS-GT-CAMPS-RESUMED      PIC 9(5) VALUE ZERO.
019000     05  WS-GT-TERMS-READ         PIC 9(7) VALUE ZERO.
019100     05  WS-GT-TERMS-PROMOTED     PIC 9(7) VALUE ZERO.
019200     05  WS-GT-TERMS-NEGATED      PIC 9(7) VALUE ZERO.
019300     05  WS-GT-TERMS-REJECTD      PIC 9(7) VALUE ZERO.
019400     05  WS-GT-TOT-SPEND          PIC 9(7)V99 VALUE ZERO.
019410     05  WS-GT-TOT-SPEND-R REDEFINES WS-GT-TOT-SPEND.
019420         10  WS-GT-SPEND-DOLS         PIC 9(7).
019430         10  WS-GT-SPEND-CENTS        PIC 99.
019500     05  WS-GT-TOT-SALES          PIC 9(8)V99 VALUE ZERO.
019600     05  WS-GT-OVERALL-ACOS-PCT   PIC 9(3)V99 VALUE ZERO.
019700     05  WS-GT-RECORDS-REJECTD    PIC 9(7) VALUE ZERO.
019800*
019900 01  WS-REPORT-CONTROLS.
020000     05  WS-PAGE-COUNT            PIC S9(3) COMP VALUE ZERO.
020100     05  WS-LINES-PER-PAGE        PIC S9(2) COMP VALUE +45.
020200     05  WS-LINES-USED            PIC S9(2) COMP VALUE +46.
020400*
020500 01  HL-HEADER-1.
020600     05  FILLER            PIC X(01)  VALUE SPACE.
020700     05  FILLER            PIC X(25)  VALUE
020800                  "PPC OPTIMIZATION SUMMARY".
020900     05  FILLER            PIC X(09)  VALUE SPACES.
021000     05  FILLER            PIC X(09)  VALUE "RUN DATE ".
021100     05  HL-RUN-DATE       PIC X(08).
021200     05  FILLER            PIC X(05)  VALUE SPACES.
021300     05  FILLER            PIC X(05)  VALUE "PAGE ".
021400     05  HL-PAGE-NO        PIC ZZZ.
021500     05  FILLER            PIC X(15)  VALUE SPACES.
021600*
021700 01  HL-HEADER-2.
021800     05  FILLER            PIC X(20)  VALUE SPACES.
021900     05  HL-DRY-RUN-BANNER PIC X(40)  VALUE SPACES.
022000     05  FILLER            PIC X(20)  VALUE SPACES.
022100*
022200 01  HL-HEADER-3.
022300     05  FILLER            PIC X(10)  VALUE "CAMP-ID   ".
022400     05  FILLER            PIC X(01)  VALUE SPACE.
022500     05  FILLER            PIC X(20)  VALUE
022600                  "CAMPAIGN NAME       ".
022700     05  FILLER            PIC X(01)  VALUE SPACE.
022800     05  FILLER            PIC X(08)  VALUE "STATE   ".
022900     05  FILLER            PIC X(01)  VALUE SPACE.
023000     05  FILLER            PIC X(07)  VALUE "CLICKS ".
023100     05  FILLER            PIC X(01)  VALUE SPACE.
023200     05  FILLER            PIC X(09)  VALUE "SPEND    ".
023300     05  FILLER            PIC X(01)  VALUE SPACE.
023400     05  FILLER            PIC X(10)  VALUE "SALES     ".
023500     05  FILLER            PIC X(01)  VALUE SPACE.
023600     05  FILLER            PIC X(06)  VALUE "ACOS% ".
023700     05  FILLER            PIC X(04)  VALUE "BIDS".
023800*
023900 01  DL-DETAIL.
024000     05  DL-CAMPAIGN-ID    PIC 9(10).
024100     05  FILLER            PIC X(01)  VALUE SPACE.
024200     05  DL-CAMPAIGN-NAME  PIC X(20).
024300     05  FILLER            PIC X(01)  VALUE SPACE.
024400     05  DL-STATE          PIC X(08).
024500     05  FILLER            PIC X(01)  VALUE SPACE.
024600     05  DL-CLICKS         PIC Z(6)9.
024700     05  FILLER            PIC X(01)  VALUE SPACE.
024800     05  DL-SPEND          PIC Z(6)9.99.
024900     05  FILLER            PIC X(01)  VALUE SPACE.
025000     05  DL-SALES          PIC Z(7)9.99.
025100     05  FILLER            PIC X(01)  VALUE SPACE.
025200     05  DL-ACOS-PCT       PIC ZZ9.99.
025300     05  DL-BID-CHANGES    PIC Z(3)9.
025400*
025500 01  TL-STATE-BREAK.
025600     05  FILLER            PIC X(01)  VALUE SPACE.
025700     05  FILLER            PIC X(20)  VALUE
025800                  "     STATE CHANGE: ".
025900     05  TL-OLD-STATE      PIC X(08).
026000     05  FILLER            PIC X(04)  VALUE " TO ".
026100     05  TL-NEW-STATE      PIC X(08).
026200     05  FILLER            PIC X(03)  VALUE " - ".
026300     05  TL-REASON         PIC X(20).
026400     05  FILLER            PIC X(16)  VALUE SPACES.
026500*
026600 01  GTL-COUNT-LINE.
026700     05  FILLER            PIC X(05)  VALUE SPACES.
026800     05  GTL-CNT-LABEL     PIC X(45).
026900     05  FILLER            PIC X(05)  VALUE SPACES.
027000     05  GTL-CNT-VALUE     PIC Z(9)9.
027100     05  FILLER            PIC X(15)  VALUE SPACES.
027200*
027300 01  GTL-AMOUNT-LINE.
027400     05  FILLER            PIC X(05)  VALUE SPACES.
027500     05  GTL-AMT-LABEL     PIC X(45).
027600     05  FILLER            PIC X(05)  VALUE SPACES.
027700     05  GTL-AMT-VALUE     PIC Z(7)9.99-.
027800     05  FILLER            PIC X(13)  VALUE SPACES.
027900*
028000 01  WS-DISPLAY-LINE.
028100     05  WS-DISP-MESSAGE          PIC X(45).
028200     05  WS-DISP-VALUE            PIC Z(9)9.
028300*
028400     COPY PPCPARM.
028500     COPY PPCCTBL.
028600*
028700 PROCEDURE DIVISION.
028800*
028900 000-MAINLINE.
029000*
029100     PERFORM 050-INITIALIZE THRU 050-INITIALIZE-EXIT.
029200     PERFORM 100-LOAD-CAMPAIGN-MASTER THRU
029300                               100-LOAD-CAMPAIGN-MASTER-EXIT.
029400     PERFORM 150-LOAD-RUN-TOTALS THRU 150-LOAD-RUN-TOTALS-EXIT.
029500     PERFORM 600-PRINT-HEADINGS THRU 600-PRINT-HEADINGS-EXIT.
029600     PERFORM 800-READ-CAMPAIGN-TOTALS THRU
029700                               800-READ-CAMPAIGN-TOTALS-EXIT.
029800     PERFORM 200-WRITE-EXPORT-RECORDS THRU
029900                               200-WRITE-EXPORT-RECORDS-EXIT
030000         VARYING CAMP-IDX FROM 1 BY 1
030100           UNTIL CAMP-IDX IS GREATER THAN PPC-CAMP-COUNT.
030200     PERFORM 500-PRINT-GRAND-TOTALS THRU
030300                               500-PRINT-GRAND-TOTALS-EXIT.
030400     PERFORM 950-TERMINATE THRU 950-TERMINATE-EXIT.
030500     MOVE ZERO TO RETURN-CODE.
030600     GOBACK.
030700*
030800 050-INITIALIZE.
030900*
031000     OPEN INPUT  PARM-FILE.
031100     IF WS-PARMFIL-STATUS IS EQUAL TO "00"
031200        PERFORM 700-LOAD-ONE-PARAMETER THRU
031300                               700-LOAD-ONE-PARAMETER-EXIT
031400           UNTIL EOF-PARM-FILE
031500        CLOSE PARM-FILE
031600     ELSE
031700        DISPLAY "PPCRPT0 - PARM FILE NOT PRESENT, USING DEFAULTS".
031800     IF PPC-DRY-RUN-REQUESTED
031900        SET PPC-DRY-RUN-UPSI TO TRUE
032000        MOVE "*** DRY RUN - NO CHANGES APPLIED ***" TO
032100             HL-DRY-RUN-BANNER
032200     ELSE
032300        SET PPC-LIVE-RUN-UPSI TO TRUE.
032400     OPEN INPUT  CAMPAIGN-MASTER
032500          INPUT  CAMPAIGN-TOTALS
032600          INPUT  BID-TOTALS-IN
032700          INPUT  MGR-TOTALS-IN
032800          INPUT  DSC-TOTALS-IN
032900          OUTPUT CAMPAIGN-EXPORT
033000          OUTPUT SUMMARY-REPORT.
033100     MOVE "01-01-94" TO HL-RUN-DATE.
033200*
033300 050-INITIALIZE-EXIT.
033400     EXIT.
033500*
033600 100-LOAD-CAMPAIGN-MASTER.
033700*
033800     MOVE ZERO TO PPC-CAMP-COUNT.
033900     PERFORM 110-READ-CAMPAIGN-MASTER THRU
034000                               110-READ-CAMPAIGN-MASTER-EXIT.
034100     PERFORM 120-ADD-CAMPAIGN-TO-TABLE THRU
034200                               120-ADD-CAMPAIGN-TO-TABLE-EXIT
034300         UNTIL EOF-CAMPAIGN-MASTER.
034400     CLOSE CAMPAIGN-MASTER.
034500*
034600 100-LOAD-CAMPAIGN-MASTER-EXIT.
034700     EXIT.
034800*
034900 110-READ-CAMPAIGN-MASTER.
035000*
035100     READ CAMPAIGN-MASTER
035200         AT END MOVE "YES" TO WS-EOF-CAMMAST-SW
035250                GO TO 110-READ-CAMPAIGN-MASTER-EXIT.
035300*
035400 110-READ-CAMPAIGN-MASTER-EXIT.
035500     EXIT.
035600*
035700 120-ADD-CAMPAIGN-TO-TABLE.
035800*
035900     IF CAMPAIGN-STATE-VALID
036000        ADD 1 TO PPC-CAMP-COUNT
036100        MOVE CAMPAIGN-ID   OF PPC-CAMPAIGN-MASTER-REC TO
036200             CAMPAIGN-ID-TBL (PPC-CAMP-COUNT)
036300        MOVE CAMPAIGN-NAME OF PPC-CAMPAIGN-MASTER-REC TO
036400             CAMPAIGN-NAME-TBL (PPC-CAMP-COUNT)
036500        MOVE CAMPAIGN-STATE OF PPC-CAMPAIGN-MASTER-REC TO
036600             CAMPAIGN-STATE-TBL (PPC-CAMP-COUNT)
036700        MOVE DAILY-BUDGET  OF PPC-CAMPAIGN-MASTER-REC TO
036800             DAILY-BUDGET-TBL (PPC-CAMP-COUNT)
036900        MOVE TARGET-ACOS-PCT TO
037000             TARGET-ACOS-PCT-TBL (PPC-CAMP-COUNT)
037100     ELSE
037200        DISPLAY "PPCRPT0 - CAMPAIGN MASTER RECORD REJECTED, "
037300                 "INVALID CAMPAIGN-STATE".
037400     PERFORM 110-READ-CAMPAIGN-MASTER THRU
037500                               110-READ-CAMPAIGN-MASTER-EXIT.
037600*
037700 120-ADD-CAMPAIGN-TO-TABLE-EXIT.
037800     EXIT.
037900*
038000 150-LOAD-RUN-TOTALS.
038100*
038200     READ BID-TOTALS-IN.
038300     IF BIDTOTS-OK
038400        ADD RUN-TOT-KEYWORDS-READ   OF PPC-BID-TOTALS-REC TO
038500            WS-GT-KEYWORDS-READ
038600        ADD RUN-TOT-KEYWORDS-RAISED OF PPC-BID-TOTALS-REC TO
038700            WS-GT-KEYWORDS-RAISED
038800        ADD RUN-TOT-KEYWORDS-LOWERED OF PPC-BID-TOTALS-REC TO
038900            WS-GT-KEYWORDS-LOWERED
039000        ADD RUN-TOT-KEYWORDS-HELD  OF PPC-BID-TOTALS-REC TO
039100            WS-GT-KEYWORDS-HELD
039200        ADD RUN-TOT-KEYWORDS-REJECTD OF PPC-BID-TOTALS-REC TO
039300            WS-GT-KEYWORDS-REJECTD
039400     ELSE
039500        DISPLAY "PPCRPT0 - BID-TOTALS-IN NOT PRESENT, ZEROES USED".
039600     CLOSE BID-TOTALS-IN.
039700     READ MGR-TOTALS-IN.
039800     IF MGRTOTS-OK
039900        ADD RUN-TOT-CAMPS-PAUSED  OF PPC-MGR-TOTALS-REC TO
040000            WS-GT-CAMPS-PAUSED
040100        ADD RUN-TOT-CAMPS-RESUMED OF PPC-MGR-TOTALS-REC TO
040200            WS-GT-CAMPS-RESUMED
040300     ELSE
040400        DISPLAY "PPCRPT0 - MGR-TOTALS-IN NOT PRESENT, ZEROES USED".
040500     CLOSE MGR-TOTALS-IN.
040600     READ DSC-TOTALS-IN.
040700     IF DSCTOTS-OK
040800        ADD RUN-TOT-TERMS-READ    OF PPC-DSC-TOTALS-REC TO
040900            WS-GT-TERMS-READ
041000        ADD RUN-TOT-TERMS-PROMOTED OF PPC-DSC-TOTALS-REC TO
041100            WS-GT-TERMS-PROMOTED
041200        ADD RUN-TOT-TERMS-NEGATED OF PPC-DSC-TOTALS-REC TO
041300            WS-GT-TERMS-NEGATED
041400        ADD RUN-TOT-TERMS-REJECTD OF PPC-DSC-TOTALS-REC TO
041500            WS-GT-TERMS-REJECTD
041600     ELSE
041700        DISPLAY "PPCRPT0 - DSC-TOTALS-IN NOT PRESENT, ZEROES USED".
041800     CLOSE DSC-TOTALS-IN.
041900     ADD WS-GT-KEYWORDS-REJECTD WS-GT-TERMS-REJECTD GIVING
042000         WS-GT-RECORDS-REJECTD.
042100*
042200 150-LOAD-RUN-TOTALS-EXIT.
042300     EXIT.
042400*
042500 200-WRITE-EXPORT-RECORDS.
042600*
042700     MOVE "N" TO WS-STATE-CHANGED-SW.
042800     PERFORM 160-FIND-MATCHING-TOTALS THRU
042900                               160-FIND-MATCHING-TOTALS-EXIT.
043000     PERFORM 250-DETERMINE-CURRENT-STATE THRU
043100                               250-DETERMINE-CURRENT-STATE-EXIT.
043200     PERFORM 260-WRITE-EXPORT-RECORD THRU
043300                               260-WRITE-EXPORT-RECORD-EXIT.
043400     PERFORM 300-PRINT-DETAIL-LINE THRU
043500                               300-PRINT-DETAIL-LINE-EXIT.
043600     IF RPT-STATE-DID-CHANGE
043700        PERFORM 400-PRINT-BREAK-LINE THRU
043800                               400-PRINT-BREAK-LINE-EXIT.
043900     ADD 1 TO WS-CAMPS-EXPORTED.
044000*
044100 200-WRITE-EXPORT-RECORDS-EXIT.
044200     EXIT.
044300*
044400 160-FIND-MATCHING-TOTALS.
044500*
044600*    THE MASTER TABLE IS PROCESSED IN ASCENDING CAMPAIGN-ID
044700*    ORDER (SEARCH ALL KEY ORDER).  CAMPAIGN-TOTALS ARRIVES
044800*    SORTED ASCENDING CAMPAIGN-ID TOO, BUT ONLY HOLDS CAMPAIGNS
044900*    THAT HAD KEYWORD-PERF ACTIVITY IN PPCBID0 - SO A MASTER
045000*    ENTRY WITH NO MATCHING TOTALS RECORD IS A ZERO-ACTIVITY
045100*    CAMPAIGN, NOT AN ERROR.  ANY TOTALS RECORD WHOSE ID FALLS
045200*    BEHIND THE CURRENT TABLE ENTRY BELONGS TO NO CAMPAIGN ON
045300*    THE MASTER AND IS COUNTED AS AN ORPHAN.
045400     MOVE ZERO TO WS-CURRENT-TOTALS.
045800     PERFORM 165-SKIP-ORPHAN-TOTALS THRU
045900                               165-SKIP-ORPHAN-TOTALS-EXIT
046000         UNTIL EOF-CAMPAIGN-TOTALS
046100            OR CAMPAIGN-ID OF PPC-CAMPAIGN-TOTALS-REC IS
046200               NOT LESS THAN CAMPAIGN-ID-TBL (CAMP-IDX).
046300     IF EOF-CAMPAIGN-TOTALS
046400        GO TO 160-FIND-MATCHING-TOTALS-EXIT.
046500     IF CAMPAIGN-ID OF PPC-CAMPAIGN-TOTALS-REC IS EQUAL TO
046600                     CAMPAIGN-ID-TBL (CAMP-IDX)
046700        ADD 1 TO WS-CAMPS-WITH-ACTIVITY
046710        MOVE TOT-IMPRESSIONS OF PPC-CAMPAIGN-TOTALS-REC TO
046720             WS-CUR-IMPRESSIONS
046730        MOVE TOT-CLICKS OF PPC-CAMPAIGN-TOTALS-REC TO
046740             WS-CUR-CLICKS
046750        MOVE TOT-SPEND  OF PPC-CAMPAIGN-TOTALS-REC TO WS-CUR-SPEND
046760        MOVE TOT-SALES  OF PPC-CAMPAIGN-TOTALS-REC TO WS-CUR-SALES
046770        MOVE TOT-ORDERS OF PPC-CAMPAIGN-TOTALS-REC TO
046780             WS-CUR-ORDERS
046790        MOVE TOT-ACOS-PCT OF PPC-CAMPAIGN-TOTALS-REC TO
046795             WS-CUR-ACOS-PCT
046796        MOVE TOT-BID-CHANGE-CNT TO WS-CUR-BID-CHANGES
046800        PERFORM 800-READ-CAMPAIGN-TOTALS THRU
046900                               800-READ-CAMPAIGN-TOTALS-EXIT.
047000*
047100 160-FIND-MATCHING-TOTALS-EXIT.
047200     EXIT.
047300*
047400 165-SKIP-ORPHAN-TOTALS.
047500*
047600     ADD 1 TO WS-TOTALS-ORPHANED.
047700     PERFORM 800-READ-CAMPAIGN-TOTALS THRU
047800                               800-READ-CAMPAIGN-TOTALS-EXIT.
047900*
048000 165-SKIP-ORPHAN-TOTALS-EXIT.
048100     EXIT.
048200*
048300 250-DETERMINE-CURRENT-STATE.
048400*
048500     MOVE CAMPAIGN-STATE-TBL (CAMP-IDX) TO WS-STCH-OLD-STATE.
048600     MOVE WS-CUR-CLICKS   TO WS-STCH-CLICKS.
048700     MOVE WS-CUR-SALES    TO WS-STCH-SALES.
048800     MOVE WS-CUR-SPEND    TO WS-STCH-SPEND.
048900     MOVE WS-CUR-ACOS-PCT TO WS-STCH-ACOS-PCT.
049100     MOVE PPC-PAUSE-ACOS-PCT       TO WS-STCH-PAUSE-ACOS-PCT.
049200     MOVE PPC-RESUME-ACOS-PCT      TO WS-STCH-RESUME-ACOS-PCT.
049300     MOVE PPC-MIN-CLICKS-FOR-PAUSE TO WS-STCH-MIN-CLICKS-PAUSE.
049400     CALL "PPCSTCH" USING WS-STCH-OLD-STATE, WS-STCH-CLICKS,
049500          WS-STCH-SALES, WS-STCH-SPEND, WS-STCH-ACOS-PCT,
049600          WS-STCH-PAUSE-ACOS-PCT, WS-STCH-RESUME-ACOS-PCT,
049700          WS-STCH-MIN-CLICKS-PAUSE, WS-STCH-NEW-STATE,
049800          WS-STCH-STATE-CHANGED-SW, WS-STCH-REASON.
049900     IF STCH-STATE-DID-CHANGE
050000        SET RPT-STATE-DID-CHANGE TO TRUE
050100     ELSE
050200        MOVE "N" TO WS-STATE-CHANGED-SW.
050300*
050400 250-DETERMINE-CURRENT-STATE-EXIT.
050500     EXIT.
050600*
050700 260-WRITE-EXPORT-RECORD.
050800*
050900     MOVE CAMPAIGN-ID-TBL     (CAMP-IDX) TO
051000          CAMPAIGN-ID   OF PPC-EXPORT-REC.
051100     MOVE CAMPAIGN-NAME-TBL   (CAMP-IDX) TO
051200          CAMPAIGN-NAME OF PPC-EXPORT-REC.
051300     MOVE WS-STCH-NEW-STATE TO CAMPAIGN-STATE OF PPC-EXPORT-REC.
051400     MOVE DAILY-BUDGET-TBL    (CAMP-IDX) TO
051450          DAILY-BUDGET  OF PPC-EXPORT-REC.
051500     MOVE WS-CUR-IMPRESSIONS TO TOT-IMPRESSIONS OF PPC-EXPORT-REC.
051700     MOVE WS-CUR-CLICKS     TO TOT-CLICKS OF PPC-EXPORT-REC.
051900     MOVE WS-CUR-SPEND      TO TOT-SPEND  OF PPC-EXPORT-REC.
052100     MOVE WS-CUR-SALES      TO TOT-SALES  OF PPC-EXPORT-REC.
052300     MOVE WS-CUR-ORDERS     TO TOT-ORDERS OF PPC-EXPORT-REC.
052500     MOVE WS-CUR-ACOS-PCT   TO ACOS-PCT   OF PPC-EXPORT-REC.
052800     WRITE PPC-EXPORT-REC.
052900     ADD WS-CUR-SPEND TO WS-GT-TOT-SPEND.
053000     ADD WS-CUR-SALES TO WS-GT-TOT-SALES.
053050*    CAMPS-PAUSED/RESUMED ARE NOT RE-COUNTED HERE - THE 150-
053060*    LOAD-RUN-TOTALS PARAGRAPH ALREADY PULLED PPCMGR0'S OWN
053070*    CARRYFORWARD COUNT OF ITS PAUSE/RESUME DECISIONS, AND
053080*    THAT IS THE COUNT OF RECORD FOR THE GRAND TOTALS BLOCK.
053090*    OUR RE-DERIVED STATE (VIA PPCSTCH, ABOVE) MUST AGREE WITH
053095*    IT BUT IS NOT A SECOND COUNTING PASS - RQ5388.
053700*
053800 260-WRITE-EXPORT-RECORD-EXIT.
053900     EXIT.
054000*
054100 300-PRINT-DETAIL-LINE.
054200*
054300     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
054400        PERFORM 600-PRINT-HEADINGS THRU 600-PRINT-HEADINGS-EXIT.
054500     MOVE CAMPAIGN-ID-TBL (CAMP-IDX) TO DL-CAMPAIGN-ID.
054700     MOVE CAMPAIGN-NAME-20-TBL (CAMP-IDX) TO DL-CAMPAIGN-NAME.
054800     MOVE WS-STCH-NEW-STATE TO DL-STATE.
054900     MOVE WS-CUR-CLICKS   TO DL-CLICKS.
055000     MOVE WS-CUR-SPEND    TO DL-SPEND.
055100     MOVE WS-CUR-SALES    TO DL-SALES.
055200     MOVE WS-CUR-ACOS-PCT TO DL-ACOS-PCT.
055300     MOVE WS-CUR-BID-CHANGES TO DL-BID-CHANGES.
055400     WRITE SR-PRINT-LINE FROM DL-DETAIL AFTER ADVANCING 1 LINE.
055500     ADD 1 TO WS-LINES-USED.
055600*
055700 300-PRINT-DETAIL-LINE-EXIT.
055800     EXIT.
055900*
056000 400-PRINT-BREAK-LINE.
056100*
056200     IF WS-LINES-USED IS GREATER THAN OR EQUAL TO WS-LINES-PER-PAGE
056300        PERFORM 600-PRINT-HEADINGS THRU 600-PRINT-HEADINGS-EXIT.
056400     MOVE WS-STCH-OLD-STATE TO TL-OLD-STATE.
056500     MOVE WS-STCH-NEW-STATE TO TL-NEW-STATE.
056600     MOVE WS-STCH-REASON    TO TL-REASON.
056700     WRITE SR-PRINT-LINE FROM TL-STATE-BREAK AFTER ADVANCING 1 LINE.
056800     ADD 1 TO WS-LINES-USED.
056900*
057000 400-PRINT-BREAK-LINE-EXIT.
057100     EXIT.
057200*
057300 500-PRINT-GRAND-TOTALS.
057400*
057500     MOVE WS-GT-TOT-SPEND TO WS-ACOS-CALL-SPEND.
057600     MOVE WS-GT-TOT-SALES TO WS-ACOS-CALL-SALES.
057700     CALL "PPCACOS" USING WS-ACOS-CALL-SPEND, WS-ACOS-CALL-SALES,
057800          WS-GT-OVERALL-ACOS-PCT.
057900     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE - 16
058000        PERFORM 600-PRINT-HEADINGS THRU 600-PRINT-HEADINGS-EXIT.
058050     MOVE "RUN TOTALS                                   " TO
058060          GTL-CNT-LABEL.
058070     MOVE ZERO TO GTL-CNT-VALUE.
058080     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING
058090          2 LINES.
058200     MOVE "CAMPAIGNS EXPORTED (MASTER COUNT)           " TO
058300          GTL-CNT-LABEL.
058400     MOVE WS-CAMPS-EXPORTED TO GTL-CNT-VALUE.
058500     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 2 LINES.
058600     MOVE "CAMPAIGNS PAUSED THIS RUN                    " TO
058700          GTL-CNT-LABEL.
058800     MOVE WS-GT-CAMPS-PAUSED TO GTL-CNT-VALUE.
058900     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 1 LINE.
059000     MOVE "CAMPAIGNS RESUMED THIS RUN                   " TO
059100          GTL-CNT-LABEL.
059200     MOVE WS-GT-CAMPS-RESUMED TO GTL-CNT-VALUE.
059300     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 1 LINE.
059400     MOVE "KEYWORDS READ                                " TO
059500          GTL-CNT-LABEL.
059600     MOVE WS-GT-KEYWORDS-READ TO GTL-CNT-VALUE.
059700     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 1 LINE.
059800     MOVE "KEYWORD BIDS RAISED                          " TO
059900          GTL-CNT-LABEL.
060000     MOVE WS-GT-KEYWORDS-RAISED TO GTL-CNT-VALUE.
060100     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 1 LINE.
060200     MOVE "KEYWORD BIDS LOWERED                         " TO
060300          GTL-CNT-LABEL.
060400     MOVE WS-GT-KEYWORDS-LOWERED TO GTL-CNT-VALUE.
060500     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 1 LINE.
060600     MOVE "KEYWORD BIDS HELD                            " TO
060700          GTL-CNT-LABEL.
060800     MOVE WS-GT-KEYWORDS-HELD TO GTL-CNT-VALUE.
060900     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 1 LINE.
061000     MOVE "SEARCH TERMS PROMOTED TO KEYWORDS            " TO
061100          GTL-CNT-LABEL.
061200     MOVE WS-GT-TERMS-PROMOTED TO GTL-CNT-VALUE.
061300     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 1 LINE.
061400     MOVE "SEARCH TERMS MARKED NEGATIVE                 " TO
061500          GTL-CNT-LABEL.
061600     MOVE WS-GT-TERMS-NEGATED TO GTL-CNT-VALUE.
061700     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 1 LINE.
061800     MOVE "TOTAL SPEND                                  " TO
061900          GTL-AMT-LABEL.
062000     MOVE WS-GT-TOT-SPEND TO GTL-AMT-VALUE.
062100     WRITE SR-PRINT-LINE FROM GTL-AMOUNT-LINE AFTER ADVANCING 2
062200          LINES.
062300     MOVE "TOTAL SALES                                  " TO
062400          GTL-AMT-LABEL.
062500     MOVE WS-GT-TOT-SALES TO GTL-AMT-VALUE.
062600     WRITE SR-PRINT-LINE FROM GTL-AMOUNT-LINE AFTER ADVANCING 1
062700          LINE.
062800     MOVE "OVERALL ACOS PERCENT                         " TO
062900          GTL-AMT-LABEL.
063000     MOVE WS-GT-OVERALL-ACOS-PCT TO GTL-AMT-VALUE.
063100     WRITE SR-PRINT-LINE FROM GTL-AMOUNT-LINE AFTER ADVANCING 1
063200          LINE.
063300     MOVE "RECORDS REJECTED (KEYWORDS + SEARCH TERMS)   " TO
063400          GTL-CNT-LABEL.
063500     MOVE WS-GT-RECORDS-REJECTD TO GTL-CNT-VALUE.
063600     WRITE SR-PRINT-LINE FROM GTL-COUNT-LINE AFTER ADVANCING 2
063700          LINES.
063800*
063900 500-PRINT-GRAND-TOTALS-EXIT.
064000     EXIT.
064100*
064200 600-PRINT-HEADINGS.
064300*
064400     ADD 1 TO WS-PAGE-COUNT.
064500     MOVE WS-PAGE-COUNT TO HL-PAGE-NO.
064600     WRITE SR-PRINT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
064700     WRITE SR-PRINT-LINE FROM HL-HEADER-2 AFTER ADVANCING 1 LINE.
064800     WRITE SR-PRINT-LINE FROM HL-HEADER-3 AFTER ADVANCING 2 LINES.
064900     MOVE ZERO TO WS-LINES-USED.
065000*
065100 600-PRINT-HEADINGS-EXIT.
065200     EXIT.
065300*
065400 700-LOAD-ONE-PARAMETER.
065500*
065600     READ PARM-FILE
065700         AT END MOVE "YES" TO WS-EOF-PARMFIL-SW
065800                GO TO 700-LOAD-ONE-PARAMETER-EXIT.
065900     EVALUATE PPC-PARM-KEY
066000         WHEN "PAUSE-ACOS-PCT"
066100             MOVE PPC-PARM-VALUE TO PPC-PAUSE-ACOS-PCT
066200         WHEN "RESUME-ACOS-PCT"
066300             MOVE PPC-PARM-VALUE TO PPC-RESUME-ACOS-PCT
066400         WHEN "MIN-CLICKS-FOR-PAUSE"
066500             MOVE PPC-PARM-VALUE TO PPC-MIN-CLICKS-FOR-PAUSE
066600         WHEN "DRY-RUN-FLAG"
066700             MOVE PPC-PARM-VALUE(1:1) TO PPC-DRY-RUN-FLAG
066800         WHEN OTHER
066900             CONTINUE
067000     END-EVALUATE.
067100*
067200 700-LOAD-ONE-PARAMETER-EXIT.
067300     EXIT.
067400*
067500 800-READ-CAMPAIGN-TOTALS.
067600*
067700     READ CAMPAIGN-TOTALS
067800         AT END MOVE "YES" TO WS-EOF-CAMTOTS-SW.
067900*
068000 800-READ-CAMPAIGN-TOTALS-EXIT.
068100     EXIT.
068200*
068300 950-TERMINATE.
068400*
068500     CLOSE CAMPAIGN-TOTALS CAMPAIGN-EXPORT SUMMARY-REPORT.
068600     DISPLAY "****     PPCRPT0 EOJ     ****".
068700     MOVE "CAMPAIGNS EXPORTED                           " TO
068800          WS-DISP-MESSAGE.
068900     MOVE WS-CAMPS-EXPORTED TO WS-DISP-VALUE.
069000     DISPLAY WS-DISPLAY-LINE.
069100     MOVE "CAMPAIGNS WITH KEYWORD-PERF ACTIVITY         " TO
069200          WS-DISP-MESSAGE.
069300     MOVE WS-CAMPS-WITH-ACTIVITY TO WS-DISP-VALUE.
069400     DISPLAY WS-DISPLAY-LINE.
069500     MOVE "CAMPAIGN-TOTALS RECORDS ORPHANED (NOT ON      " TO
069600          WS-DISP-MESSAGE.
069700     MOVE WS-TOTALS-ORPHANED TO WS-DISP-VALUE.
069800     DISPLAY WS-DISPLAY-LINE.
069900     MOVE "MASTER)                                      " TO
070000          WS-DISP-MESSAGE.
070100     DISPLAY WS-DISP-MESSAGE.
070200*
070300 950-TERMINATE-EXIT.
070400     EXIT.
