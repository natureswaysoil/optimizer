000100******************************************************************
000200*  PPCNEGK  -  NEGATIVE KEYWORD RECORD (UNIT 5 OUTPUT)           *
000300*------------------------------------------------------------------*
000400*  SEARCH TERMS FLAGGED FOR NEGATION (NEGATIVE EXACT MATCH).     *
000500*  SUPPRESSED ENTIRELY WHEN PPC-DRY-RUN-REQUESTED IS ON.         *
000600*------------------------------------------------------------------*
000700*  MAINTENANCE                                                    *
000800*  ----------- ---------- ---- --------------------------------- *
000900*  94-09-19     kl   RQ4456  ORIGINAL LAYOUT                      *
001000******************************************************************
001100 01  PPC-NEGATIVE-KEYWORD-REC.
001200     05  CAMPAIGN-ID              PIC 9(10).
001300     05  KEYWORD-TEXT             PIC X(30).
001400     05  MATCH-TYPE               PIC X(06).
001500     05  WASTED-SPEND             PIC 9(5)V99.
001600     05  FILLER                   PIC X(04).
