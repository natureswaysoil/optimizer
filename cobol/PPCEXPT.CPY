000100******************************************************************
000200*  PPCEXPT  -  CAMPAIGN PERFORMANCE EXPORT RECORD (UNIT 6)       *
000300*------------------------------------------------------------------*
000400*  ONE ROW PER CAMPAIGN ON THE MASTER, INCLUDING ZERO-ACTIVITY   *
000500*  CAMPAIGNS.  ALWAYS WRITTEN - NOT SUPPRESSED BY DRY-RUN-FLAG.  *
000600*------------------------------------------------------------------*
000700*  MAINTENANCE                                                    *
000800*  ----------- ---------- ---- --------------------------------- *
000900*  94-03-21     kl   RQ4441  ORIGINAL LAYOUT                      *
001000******************************************************************
001100 01  PPC-EXPORT-REC.
001200     05  CAMPAIGN-ID              PIC 9(10).
001300     05  CAMPAIGN-NAME            PIC X(30).
001400     05  CAMPAIGN-STATE           PIC X(08).
001500     05  DAILY-BUDGET             PIC 9(5)V99.
001600     05  TOT-IMPRESSIONS          PIC 9(9).
001700     05  TOT-CLICKS               PIC 9(7).
001800     05  TOT-SPEND                PIC 9(7)V99.
001900     05  TOT-SALES                PIC 9(8)V99.
002000     05  TOT-ORDERS               PIC 9(6).
002100     05  ACOS-PCT                 PIC 9(3)V99.
002200     05  FILLER                   PIC X(04).
