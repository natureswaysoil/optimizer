000100******************************************************************
000200*  PPCBUPD  -  BID UPDATE RECORD (UNIT 1 OUTPUT)                 *
000300*------------------------------------------------------------------*
000400*  ONE ROW PER KEYWORD WHOSE BID ACTUALLY CHANGES - HOLD         *
000500*  DECISIONS ARE COUNTED BUT NEVER WRITTEN HERE.  SUPPRESSED     *
000600*  ENTIRELY WHEN PPC-DRY-RUN-REQUESTED IS ON.                    *
000700*------------------------------------------------------------------*
000800*  MAINTENANCE                                                    *
000900*  ----------- ---------- ---- --------------------------------- *
001000*  94-02-08     kl   RQ4433  ORIGINAL LAYOUT                      *
001100******************************************************************
001200 01  PPC-BID-UPDATE-REC.
001300     05  CAMPAIGN-ID              PIC 9(10).
001400     05  KEYWORD-ID               PIC 9(10).
001500     05  OLD-BID                  PIC 9(3)V99.
001600     05  NEW-BID                  PIC 9(3)V99.
001700     05  ACOS-PCT                 PIC 9(3)V99.
001800     05  ACTION-CODE              PIC X(05).
001900         88  ACTION-RAISE             VALUE "RAISE".
002000         88  ACTION-LOWER             VALUE "LOWER".
002100     05  FILLER                   PIC X(05).
