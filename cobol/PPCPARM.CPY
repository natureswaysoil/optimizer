000100******************************************************************
000200*  PPCPARM  -  PPC OPTIMIZER CONTROL PARAMETERS                  *
000300*------------------------------------------------------------------*
000400*  HOLDS THE TUNING CONSTANTS FOR THE NIGHTLY ADVERTISING         *
000500*  OPTIMIZATION RUN.  VALUES SHOWN ARE THE SHOP DEFAULTS; THE      *
000600*  PARAMETER FILE (UT-S-PARMFIL), WHEN PRESENT, OVERRIDES THEM     *
000700*  ONE "KEY=VALUE" RECORD AT A TIME - SEE PARAGRAPH                *
000800*  700-LOAD-ONE-PARAMETER IN THE CALLING PROGRAM AND THE PARM     *
000900*  FILE RECORD LAYOUT IN COPYBOOK PPCPCRD.                        *
001000*------------------------------------------------------------------*
001100*  MAINTENANCE                                                    *
001200*  ----------- ---------- ---- --------------------------------- *
001300*  93-11-02     kl   RQ4410  ORIGINAL PARAMETER SET               *
001400*  96-02-19     jds  RQ4477  ADDED DAYPART FLOOR/CEILING          *
001500*  98-10-30     mwt  RQ5001  Y2K - WIDENED NOTHING, DATES ARE     *
001600*                             JULIAN ELSEWHERE IN THE SYSTEM      *
001700*  03-05-14     rbg  RQ5219  ADDED DRY-RUN-FLAG                   *
001800*  03-06-02     rbg  RQ5219  SPLIT PARM RECORD OUT TO PPCPCRD SO  *
001900*                             THE FD COPY DOESN'T DRAG THIS WHOLE *
002000*                             CONSTANT BLOCK INTO FILE SECTION    *
002100******************************************************************
002200 01  PPC-CONFIG-PARMS.
002300     05  PPC-TARGET-ACOS-PCT      PIC 9(3)V99  VALUE 030.00.
002400     05  PPC-ACOS-TOLERANCE-PCT   PIC 9(3)V99  VALUE 005.00.
002500     05  PPC-MIN-CLICKS-FOR-BID   PIC 9(5)     VALUE 00010.
002600     05  PPC-BID-RAISE-FACTOR     PIC 9V99     VALUE 1.10.
002700     05  PPC-BID-LOWER-FACTOR     PIC 9V99     VALUE 0.90.
002800     05  PPC-ZERO-SALE-LWR-FCTR   PIC 9V99     VALUE 0.75.
002900     05  PPC-MIN-BID              PIC 9(3)V99  VALUE 000.15.
003000     05  PPC-MAX-BID              PIC 9(3)V99  VALUE 005.00.
003100     05  PPC-PAUSE-ACOS-PCT       PIC 9(3)V99  VALUE 060.00.
003200     05  PPC-RESUME-ACOS-PCT      PIC 9(3)V99  VALUE 040.00.
003300     05  PPC-MIN-CLICKS-FOR-PAUSE PIC 9(5)     VALUE 00025.
003400     05  PPC-DISC-MIN-ORDERS      PIC 9(4)     VALUE 0002.
003500     05  PPC-DISC-MAX-ACOS-PCT    PIC 9(3)V99  VALUE 030.00.
003600     05  PPC-NEG-MIN-CLICKS       PIC 9(5)     VALUE 00010.
003700     05  PPC-NEG-MIN-SPEND        PIC 9(5)V99  VALUE 00005.00.
003800     05  PPC-DAYPART-MIN-MULT     PIC 9V99     VALUE 0.50.
003900     05  PPC-DAYPART-MAX-MULT     PIC 9V99     VALUE 1.50.
004000     05  PPC-DRY-RUN-FLAG         PIC X(01)    VALUE "N".
004100         88  PPC-DRY-RUN-REQUESTED     VALUE "Y".
004200         88  PPC-LIVE-RUN-REQUESTED    VALUE "N".
