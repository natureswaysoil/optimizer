000100******************************************************************
000200*  PPCKWPF  -  KEYWORD PERFORMANCE RECORD (TRAILING WINDOW)      *
000300*------------------------------------------------------------------*
000400*  ONE ROW PER KEYWORD PER CAMPAIGN FOR THE REPORTING WINDOW.    *
000500*  FILE UT-S-KWPERF ARRIVES SORTED ASCENDING CAMPAIGN-ID WITHIN  *
000600*  CAMPAIGN-ID, KEYWORD-ID - READ BY PPCBID0 ONLY.               *
000700*------------------------------------------------------------------*
000800*  MAINTENANCE                                                    *
000900*  ----------- ---------- ---- --------------------------------- *
001000*  94-02-08     kl   RQ4433  ORIGINAL LAYOUT                      *
001100******************************************************************
001200 01  PPC-KEYWORD-PERF-REC.
001300     05  CAMPAIGN-ID              PIC 9(10).
001400     05  KEYWORD-ID               PIC 9(10).
001500     05  KEYWORD-TEXT             PIC X(30).
001600     05  MATCH-TYPE               PIC X(06).
001700         88  MATCH-TYPE-VALID         VALUES "EXACT ", "PHRASE",
001800                                             "BROAD ".
001900     05  CURRENT-BID              PIC 9(3)V99.
002000     05  IMPRESSIONS              PIC 9(7).
002100     05  CLICKS                   PIC 9(5).
002200     05  SPEND                    PIC 9(5)V99.
002300     05  SALES                    PIC 9(6)V99.
002400     05  ORDERS                   PIC 9(4).
002500     05  FILLER                   PIC X(06).
