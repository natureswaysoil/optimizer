000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PPCDAY0.
000300 AUTHOR.         K LOWRY.
000400 INSTALLATION.   RETAIL SYSTEMS - ADVERTISING OPTIMIZATION.
000500 DATE-WRITTEN.   1995-04-27.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PPCDAY0                                                        *
001100*------------------------------------------------------------------*
001200*  NIGHTLY DAYPARTING ENGINE - STEP 2 OF THE PPC OPTIMIZATION RUN. *
001300*  READS THE HOURLY PERFORMANCE PROFILE, CONTROL-BREAKS ON         *
001400*  CAMPAIGN-ID TO BUILD THE 24 HOURLY BUCKETS AND THE CAMPAIGN     *
001500*  WINDOW TOTAL, THEN AT EACH BREAK COMPUTES A BID MULTIPLIER FOR  *
001600*  EVERY HOUR OF THE DAY AND WRITES 24 DAYPART RECORDS.  THIS      *
001700*  STEP IS INDEPENDENT OF PPCBID0 - IT DOES NOT READ OR WRITE THE  *
001800*  KEYWORD BID FILES AND CONTRIBUTES NOTHING TO THE SUMMARY        *
001900*  REPORT'S GRAND TOTALS BLOCK.                                    *
002000*------------------------------------------------------------------*
002100*  MAINTENANCE                                                    *
002200*  ----------- ---------- ---- --------------------------------- *
002300*  95-04-27     kl   RQ4465  ORIGINAL PROGRAM                     *
002400*  96-02-19     jds  RQ4477  ADDED DAYPART-MIN-MULT/MAX-MULT      *
002500*                             FLOOR AND CEILING (WAS UNCLAMPED)   *
002600*  98-10-30     mwt  RQ5001  Y2K REVIEW - NO DATE FIELDS IN THIS  *
002700*                             PROGRAM, NO CHANGE REQUIRED         *
002800*  03-05-14     rbg  RQ5219  ADDED DRY-RUN-FLAG SUPPRESSION OF    *
002900*                             DAYPART-RECORD OUTPUT               *
002910*  04-12-02     dlh  RQ5391  ADDED CAMPAIGN MASTER LOOKUP -       *
002920*                             HOURLY-PERF RECORDS FOR A CAMPAIGN  *
002930*                             NOT ON THE MASTER (OR ARCHIVED)     *
002940*                             WERE SLIPPING THROUGH AND BUILDING  *
002950*                             24 DAYPART RECORDS UNCOUNTED        *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-390.
003400 OBJECT-COMPUTER.  IBM-390.
003500 SPECIAL-NAMES.
003600     CLASS NUMERIC-TEST IS "0123456789"
003700     UPSI-0 ON STATUS IS PPC-DRY-RUN-UPSI
003800     OFF STATUS IS PPC-LIVE-RUN-UPSI.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004150     SELECT CAMPAIGN-MASTER  ASSIGN TO UT-S-CAMMAST
004160            FILE STATUS IS WS-CAMMAST-STATUS.
004200     SELECT PARM-FILE        ASSIGN TO UT-S-PARMFIL
004300            FILE STATUS IS WS-PARMFIL-STATUS.
004400     SELECT HOURLY-PERF      ASSIGN TO UT-S-HOURPRF
004500            FILE STATUS IS WS-HOURPRF-STATUS.
004600     SELECT DAYPARTS         ASSIGN TO UT-S-DAYPART
004700            FILE STATUS IS WS-DAYPART-STATUS.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005050 FD  CAMPAIGN-MASTER
005060     RECORDING MODE IS F
005070     LABEL RECORDS ARE STANDARD
005080     DATA RECORD IS PPC-CAMPAIGN-MASTER-REC.
005090     COPY PPCCAMP.
005095*
005100 FD  PARM-FILE
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS PPC-PARM-REC.
005500     COPY PPCPCRD.
005600*
005700 FD  HOURLY-PERF
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS PPC-HOURLY-PERF-REC.
006100     COPY PPCHOUR.
006200*
006300 FD  DAYPARTS
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS PPC-DAYPART-REC.
006700     COPY PPCDAYP.
006800*
006900 WORKING-STORAGE SECTION.
007000 01  WS-FILE-STATUSES.
007050     05  WS-CAMMAST-STATUS        PIC X(02).
007100     05  WS-PARMFIL-STATUS        PIC X(02).
007200         88  PARMFIL-OK               VALUE "00".
007300     05  WS-HOURPRF-STATUS        PIC X(02).
007400     05  WS-DAYPART-STATUS        PIC X(02).
007500*
007600 01  WS-EOF-SWITCHES.
007650     05  WS-EOF-CAMMAST-SW        PIC X(03)  VALUE "NO ".
007660         88  EOF-CAMPAIGN-MASTER      VALUE "YES".
007700     05  WS-EOF-PARMFIL-SW        PIC X(03)  VALUE "NO ".
007800         88  EOF-PARM-FILE            VALUE "YES".
007900     05  WS-EOF-HOURPRF-SW        PIC X(03)  VALUE "NO ".
008000         88  EOF-HOURLY-PERF          VALUE "YES".
008100*
008200 01  WS-RECORD-SWITCHES.
008300     05  WS-HR-VALID-SW           PIC X(01)  VALUE "Y".
008400         88  HR-RECORD-VALID          VALUE "Y".
008500         88  HR-RECORD-INVALID        VALUE "N".
008550     05  WS-CAMP-FOUND-SW         PIC X(01)  VALUE "N".
008560         88  CAMP-WAS-FOUND           VALUE "Y".
008570         88  CAMP-WAS-NOT-FOUND       VALUE "N".
008600     05  WS-DRY-RUN-SW            PIC X(01)  VALUE "N".
008700         88  PPC-DRY-RUN-UPSI         VALUE "Y".
008800         88  PPC-LIVE-RUN-UPSI        VALUE "N".
008900*
009000 01  WS-HOUR-TABLE.
009100*    24 HOURLY BUCKETS FOR THE CAMPAIGN CURRENTLY ON BREAK.
009200*    SUBSCRIPTED 1-24 (HOUR-OF-DAY 00-23 PLUS ONE).
009300     05  WS-HOUR-ENTRY OCCURS 24 TIMES
009400                       INDEXED BY HOUR-IDX.
009500         10  WS-HR-SPEND              PIC 9(5)V99 VALUE ZERO.
009600         10  WS-HR-SALES              PIC 9(6)V99 VALUE ZERO.
009700         10  WS-HR-CLICKS             PIC 9(5)    VALUE ZERO.
009800*
009900 01  WS-CAMPAIGN-BREAK-FIELDS.
010000     05  WS-CAMP-BRK-ID           PIC 9(10)   VALUE ZERO.
010100     05  WS-CAMP-BRK-ID-R REDEFINES WS-CAMP-BRK-ID.
010200         10  WS-CAMP-BRK-ID-HI        PIC 9(05).
010300         10  WS-CAMP-BRK-ID-LO        PIC 9(05).
010400     05  WS-BRK-TOT-SPEND         PIC 9(7)V99 VALUE ZERO.
010500     05  WS-BRK-TOT-SPEND-R REDEFINES WS-BRK-TOT-SPEND.
010600         10  WS-BRK-SPEND-DOLS        PIC 9(7).
010700         10  WS-BRK-SPEND-CENTS       PIC 99.
010800     05  WS-BRK-TOT-SALES         PIC 9(8)V99 VALUE ZERO.
010900*
011000 01  WS-MULTIPLIER-WORK-FIELDS.
011100     05  WS-CAMP-EFFICIENCY       PIC 9(4)V9(4) VALUE ZERO.
011200     05  WS-HOUR-EFFICIENCY       PIC 9(4)V9(4) VALUE ZERO.
011300     05  WS-HOUR-MULT             PIC 9V99      VALUE ZERO.
011400     05  WS-HOUR-MULT-R REDEFINES WS-HOUR-MULT.
011500         10  WS-HOUR-MULT-WHOLE       PIC 9.
011600         10  WS-HOUR-MULT-CENTS       PIC 99.
011700*
011800 01  WS-RUN-COUNTERS.
011900     05  WS-CAMPS-PROCESSED       PIC S9(5) COMP VALUE ZERO.
012000     05  WS-HOURS-BOOSTED         PIC S9(7) COMP VALUE ZERO.
012100     05  WS-HOURS-REDUCED         PIC S9(7) COMP VALUE ZERO.
012200     05  WS-HOURS-REJECTED        PIC S9(7) COMP VALUE ZERO.
012300*
012400 01  WS-DISPLAY-LINE.
012500     05  WS-DISP-MESSAGE          PIC X(45).
012600     05  WS-DISP-VALUE            PIC Z(9)9.
012700*
012800     COPY PPCPARM.
012810*
012820     COPY PPCCTBL.
012900*
013000 PROCEDURE DIVISION.
013100*
013200 000-MAINLINE.
013300*
013400     PERFORM 050-INITIALIZE THRU 050-INITIALIZE-EXIT.
013450     PERFORM 100-LOAD-CAMPAIGN-MASTER THRU
013460                               100-LOAD-CAMPAIGN-MASTER-EXIT.
013500     PERFORM 800-READ-HOURLY-PERF THRU 800-READ-HOURLY-PERF-EXIT.
013600     PERFORM 200-PROCESS-HOURLY-PERF THRU
013700                               200-PROCESS-HOURLY-PERF-EXIT
013800         UNTIL EOF-HOURLY-PERF.
013900     IF WS-CAMP-BRK-ID IS GREATER THAN ZERO
014000        PERFORM 300-CAMPAIGN-BREAK THRU 300-CAMPAIGN-BREAK-EXIT.
014100     PERFORM 950-TERMINATE THRU 950-TERMINATE-EXIT.
014200     MOVE ZERO TO RETURN-CODE.
014300     GOBACK.
014400*
014500 050-INITIALIZE.
014600*
014700     OPEN INPUT  PARM-FILE.
014800     IF WS-PARMFIL-STATUS IS EQUAL TO "00"
014900        PERFORM 700-LOAD-ONE-PARAMETER THRU
015000                               700-LOAD-ONE-PARAMETER-EXIT
015100           UNTIL EOF-PARM-FILE
015200        CLOSE PARM-FILE
015300     ELSE
015400        DISPLAY "PPCDAY0 - PARM FILE NOT PRESENT, USING DEFAULTS".
015500     IF PPC-DRY-RUN-REQUESTED
015600        SET PPC-DRY-RUN-UPSI TO TRUE
015700     ELSE
015800        SET PPC-LIVE-RUN-UPSI TO TRUE.
015900     OPEN INPUT  CAMPAIGN-MASTER
015910          INPUT  HOURLY-PERF
016000          OUTPUT DAYPARTS.
016100*
016200 050-INITIALIZE-EXIT.
016300     EXIT.
016400*
016410 100-LOAD-CAMPAIGN-MASTER.
016420*
016430     MOVE ZERO TO PPC-CAMP-COUNT.
016440     PERFORM 110-READ-CAMPAIGN-MASTER THRU
016450                               110-READ-CAMPAIGN-MASTER-EXIT.
016460     PERFORM 120-ADD-CAMPAIGN-TO-TABLE THRU
016470                               120-ADD-CAMPAIGN-TO-TABLE-EXIT
016480         UNTIL EOF-CAMPAIGN-MASTER.
016490     CLOSE CAMPAIGN-MASTER.
016491*
016492 100-LOAD-CAMPAIGN-MASTER-EXIT.
016493     EXIT.
016494*
016495 110-READ-CAMPAIGN-MASTER.
016496*
016497     READ CAMPAIGN-MASTER
016498         AT END MOVE "YES" TO WS-EOF-CAMMAST-SW
016499                GO TO 110-READ-CAMPAIGN-MASTER-EXIT.
016500*
016501 110-READ-CAMPAIGN-MASTER-EXIT.
016502     EXIT.
016503*
016504 120-ADD-CAMPAIGN-TO-TABLE.
016505*
016506     IF CAMPAIGN-STATE-VALID AND
016507        PPC-CAMP-COUNT IS LESS THAN 2000
016508        ADD 1 TO PPC-CAMP-COUNT
016509        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-MASTER-REC
016510                              TO CAMPAIGN-ID-TBL (PPC-CAMP-COUNT)
016511        MOVE CAMPAIGN-NAME    TO CAMPAIGN-NAME-TBL (PPC-CAMP-COUNT)
016512        MOVE CAMPAIGN-STATE   TO CAMPAIGN-STATE-TBL (PPC-CAMP-COUNT)
016513        MOVE DAILY-BUDGET     TO DAILY-BUDGET-TBL (PPC-CAMP-COUNT)
016514        MOVE TARGET-ACOS-PCT  TO
016515                            TARGET-ACOS-PCT-TBL (PPC-CAMP-COUNT)
016516     ELSE
016517        DISPLAY "PPCDAY0 - CAMPAIGN MASTER REJECT - BAD STATE/ID "
016518        MOVE CAMPAIGN-ID OF PPC-CAMPAIGN-MASTER-REC TO WS-DISP-VALUE
016519        DISPLAY WS-DISP-VALUE.
016520     PERFORM 110-READ-CAMPAIGN-MASTER THRU
016521                               110-READ-CAMPAIGN-MASTER-EXIT.
016522*
016523 120-ADD-CAMPAIGN-TO-TABLE-EXIT.
016524     EXIT.
016525*
016530 140-EDIT-HOURLY-PERF.
016600*
016700     MOVE "Y" TO WS-HR-VALID-SW.
016800     IF HOUR-OF-DAY OF PPC-HOURLY-PERF-REC IS NOT NUMERIC OR
016900        CLICKS      IS NOT NUMERIC OR
017000        SPEND       IS NOT NUMERIC OR
017100        SALES       IS NOT NUMERIC
017200        MOVE "N" TO WS-HR-VALID-SW
017300        GO TO 140-EDIT-HOURLY-PERF-EXIT.
017400     IF HOUR-OF-DAY OF PPC-HOURLY-PERF-REC IS GREATER THAN 23
017500        MOVE "N" TO WS-HR-VALID-SW
017510        GO TO 140-EDIT-HOURLY-PERF-EXIT.
017520     PERFORM 350-FIND-CAMPAIGN THRU 350-FIND-CAMPAIGN-EXIT.
017530     IF CAMP-WAS-NOT-FOUND
017540        MOVE "N" TO WS-HR-VALID-SW
017550        GO TO 140-EDIT-HOURLY-PERF-EXIT.
017560     IF CAMP-TBL-ARCHIVED (CAMP-IDX)
017580        MOVE "N" TO WS-HR-VALID-SW.
017600*
017700 140-EDIT-HOURLY-PERF-EXIT.
017800     EXIT.
017900*
017910 350-FIND-CAMPAIGN.
017920*
017930     SET CAMP-WAS-NOT-FOUND TO TRUE.
017940     SET CAMP-IDX TO 1.
017950     SEARCH ALL PPC-CAMP-ENTRY
017960         AT END
017970             SET CAMP-WAS-NOT-FOUND TO TRUE
017980         WHEN CAMPAIGN-ID-TBL (CAMP-IDX) IS EQUAL TO
017990                                  CAMPAIGN-ID OF PPC-HOURLY-PERF-REC
018000             SET CAMP-WAS-FOUND TO TRUE.
018010*
018020 350-FIND-CAMPAIGN-EXIT.
018030     EXIT.
018040*
018050 200-PROCESS-HOURLY-PERF.
018100*
018200     PERFORM 140-EDIT-HOURLY-PERF THRU 140-EDIT-HOURLY-PERF-EXIT.
018300     IF HR-RECORD-INVALID
018400        ADD 1 TO WS-HOURS-REJECTED
018500        GO TO 200-PROCESS-HOURLY-PERF-EXIT.
018600     IF CAMPAIGN-ID OF PPC-HOURLY-PERF-REC IS NOT EQUAL TO WS-CAMP-BRK-ID
018700        AND WS-CAMP-BRK-ID IS GREATER THAN ZERO
018800        PERFORM 300-CAMPAIGN-BREAK THRU 300-CAMPAIGN-BREAK-EXIT.
018900     MOVE CAMPAIGN-ID OF PPC-HOURLY-PERF-REC TO WS-CAMP-BRK-ID.
019000     SET HOUR-IDX TO HOUR-OF-DAY OF PPC-HOURLY-PERF-REC.
019010     SET HOUR-IDX UP BY 1.
019100     MOVE SPEND  TO WS-HR-SPEND  (HOUR-IDX).
019200     MOVE SALES  TO WS-HR-SALES  (HOUR-IDX).
019300     MOVE CLICKS TO WS-HR-CLICKS (HOUR-IDX).
019400     ADD SPEND   TO WS-BRK-TOT-SPEND.
019500     ADD SALES   TO WS-BRK-TOT-SALES.
019600*
019700 200-PROCESS-HOURLY-PERF-EXIT.
019800     PERFORM 800-READ-HOURLY-PERF THRU 800-READ-HOURLY-PERF-EXIT.
019900     EXIT.
020000*
020100 300-CAMPAIGN-BREAK.
020200*
020300     ADD 1 TO WS-CAMPS-PROCESSED.
020400     IF WS-BRK-TOT-SPEND IS GREATER THAN ZERO
020500        COMPUTE WS-CAMP-EFFICIENCY ROUNDED =
020600                WS-BRK-TOT-SALES / WS-BRK-TOT-SPEND
020700     ELSE
020800        MOVE ZERO TO WS-CAMP-EFFICIENCY.
020900     PERFORM 320-COMPUTE-MULTIPLIERS THRU
021000                               320-COMPUTE-MULTIPLIERS-EXIT
021100         VARYING HOUR-IDX FROM 1 BY 1
021200           UNTIL HOUR-IDX IS GREATER THAN 24.
021300     PERFORM 340-RESET-CAMPAIGN-BREAK THRU
021400                               340-RESET-CAMPAIGN-BREAK-EXIT.
021500*
021600 300-CAMPAIGN-BREAK-EXIT.
021700     EXIT.
021800*
021900 320-COMPUTE-MULTIPLIERS.
022000*
022100     IF WS-BRK-TOT-SPEND IS EQUAL TO ZERO
022200        MOVE 1.00 TO WS-HOUR-MULT
022300     ELSE
022400        IF WS-HR-SPEND (HOUR-IDX) IS EQUAL TO ZERO
022500           MOVE 1.00 TO WS-HOUR-MULT
022600        ELSE
022700           IF WS-HR-SALES (HOUR-IDX) IS EQUAL TO ZERO
022800              MOVE PPC-DAYPART-MIN-MULT TO WS-HOUR-MULT
022900           ELSE
023000              COMPUTE WS-HOUR-EFFICIENCY ROUNDED =
023100                      WS-HR-SALES (HOUR-IDX) /
023200                      WS-HR-SPEND (HOUR-IDX)
023300              COMPUTE WS-HOUR-MULT ROUNDED =
023400                      WS-HOUR-EFFICIENCY / WS-CAMP-EFFICIENCY
023500              PERFORM 360-CLAMP-MULTIPLIER THRU
023600                                    360-CLAMP-MULTIPLIER-EXIT.
023700     IF WS-HOUR-MULT IS GREATER THAN 1.00
023800        ADD 1 TO WS-HOURS-BOOSTED
023900     ELSE
024000        IF WS-HOUR-MULT IS LESS THAN 1.00
024100           ADD 1 TO WS-HOURS-REDUCED.
024200     PERFORM 380-WRITE-DAYPART THRU 380-WRITE-DAYPART-EXIT.
024300*
024400 320-COMPUTE-MULTIPLIERS-EXIT.
024500     EXIT.
024600*
024700 340-RESET-CAMPAIGN-BREAK.
024800*
024900     MOVE ZERO TO WS-BRK-TOT-SPEND, WS-BRK-TOT-SALES,
025000                  WS-CAMP-EFFICIENCY.
025100     PERFORM 345-RESET-ONE-HOUR THRU 345-RESET-ONE-HOUR-EXIT
025200         VARYING HOUR-IDX FROM 1 BY 1
025300           UNTIL HOUR-IDX IS GREATER THAN 24.
025400*
025500 340-RESET-CAMPAIGN-BREAK-EXIT.
025600     EXIT.
025700*
025750 345-RESET-ONE-HOUR.
025800*
025850     MOVE ZERO TO WS-HR-SPEND (HOUR-IDX),
025860                  WS-HR-SALES (HOUR-IDX),
025870                  WS-HR-CLICKS (HOUR-IDX).
025880*
025890 345-RESET-ONE-HOUR-EXIT.
025900     EXIT.
026000*
026100 360-CLAMP-MULTIPLIER.
026200*
026300     IF WS-HOUR-MULT IS LESS THAN PPC-DAYPART-MIN-MULT
026400        MOVE PPC-DAYPART-MIN-MULT TO WS-HOUR-MULT.
026500     IF WS-HOUR-MULT IS GREATER THAN PPC-DAYPART-MAX-MULT
026600        MOVE PPC-DAYPART-MAX-MULT TO WS-HOUR-MULT.
026700*
026800 360-CLAMP-MULTIPLIER-EXIT.
026900     EXIT.
027000*
027100 380-WRITE-DAYPART.
027200*
027300     IF PPC-LIVE-RUN-REQUESTED
027400        MOVE WS-CAMP-BRK-ID    TO CAMPAIGN-ID OF PPC-DAYPART-REC
027500        COMPUTE HOUR-OF-DAY OF PPC-DAYPART-REC = HOUR-IDX - 1
027600        MOVE WS-HOUR-MULT      TO MULTIPLIER
027700        WRITE PPC-DAYPART-REC.
027800*
027900 380-WRITE-DAYPART-EXIT.
028000     EXIT.
028100*
028200 700-LOAD-ONE-PARAMETER.
028300*
028400     READ PARM-FILE
028500         AT END MOVE "YES" TO WS-EOF-PARMFIL-SW
028600                GO TO 700-LOAD-ONE-PARAMETER-EXIT.
028700     EVALUATE PPC-PARM-KEY
028800         WHEN "DAYPART-MIN-MULT"
028900             MOVE PPC-PARM-VALUE TO PPC-DAYPART-MIN-MULT
029000         WHEN "DAYPART-MAX-MULT"
029100             MOVE PPC-PARM-VALUE TO PPC-DAYPART-MAX-MULT
029200         WHEN "DRY-RUN-FLAG"
029300             MOVE PPC-PARM-VALUE(1:1) TO PPC-DRY-RUN-FLAG
029400         WHEN OTHER
029500             CONTINUE
029600     END-EVALUATE.
029700*
029800 700-LOAD-ONE-PARAMETER-EXIT.
029900     EXIT.
030000*
030100 800-READ-HOURLY-PERF.
030200*
030300     READ HOURLY-PERF
030400         AT END MOVE "YES" TO WS-EOF-HOURPRF-SW.
030500*
030600 800-READ-HOURLY-PERF-EXIT.
030700     EXIT.
030800*
030900 950-TERMINATE.
031000*
031100     CLOSE HOURLY-PERF DAYPARTS.
031200     DISPLAY "****     PPCDAY0 EOJ     ****".
031300     MOVE "CAMPAIGNS PROCESSED                         " TO
031400          WS-DISP-MESSAGE.
031500     MOVE WS-CAMPS-PROCESSED TO WS-DISP-VALUE.
031600     DISPLAY WS-DISPLAY-LINE.
031700     MOVE "HOURS BOOSTED (MULTIPLIER OVER 1.00)        " TO
031800          WS-DISP-MESSAGE.
031900     MOVE WS-HOURS-BOOSTED TO WS-DISP-VALUE.
032000     DISPLAY WS-DISPLAY-LINE.
032100     MOVE "HOURS REDUCED (MULTIPLIER UNDER 1.00)       " TO
032150          WS-DISP-MESSAGE.
032200     MOVE WS-HOURS-REDUCED TO WS-DISP-VALUE.
032300     DISPLAY WS-DISPLAY-LINE.
032400     MOVE "HOURLY RECORDS REJECTED (INVALID)           " TO
032500          WS-DISP-MESSAGE.
032600     MOVE WS-HOURS-REJECTED TO WS-DISP-VALUE.
032700     DISPLAY WS-DISPLAY-LINE.
032800*
032900 950-TERMINATE-EXIT.
033000     EXIT.
